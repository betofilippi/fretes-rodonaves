000100******************************************************************
000200*                 COPY RDNREQ - PEDIDO DE COTACAO                *
000300*------------------------------------------------------------------
000400* LAYOUT DO REGISTRO DE ENTRADA DO ARQUIVO RDNREQ (PS, 120 BYTES)*
000500* UM REGISTRO POR VOLUME A SER COTADO. CARREGADO NA ROTINA       *
000600* 300-PROCESSA-COTACOES DE RDNFRT01, UMA LEITURA POR VOLUME.     *
000700*------------------------------------------------------------------
000800* 1995-03-14 JPM CHAMADO RDN-0101 - LAYOUT INICIAL               *
000900* 1998-01-09 LFC CHAMADO RDN-0134 - INCLUIDO REQ-EMBALAGEM       *
001000******************************************************************
001100 01  REG-RDNREQ.
001200     05 REQ-IDENTIFICADOR          PIC X(08).
001300     05 REQ-PRODUTO-NOME           PIC X(20).
001400     05 REQ-DIMENSOES.
001500        10 REQ-LARGURA-CM          PIC 9(04)V9.
001600        10 REQ-ALTURA-CM           PIC 9(04)V9.
001700        10 REQ-COMPRIMENTO-CM      PIC 9(04)V9.
001800     05 REQ-PESO-REAL-KG           PIC 9(05)V9.
001900     05 REQ-VALOR-NOTA-FISCAL      PIC 9(07)V99.
002000     05 REQ-DESTINO-UF             PIC X(02).
002100     05 REQ-DESTINO-CIDADE         PIC X(30).
002200     05 REQ-VALOR-EMBALAGEM        PIC 9(05)V99.
002300     05 FILLER                     PIC X(23).
002400*-----------------------------------------------------------------
002500*   REDEFINICAO PARA OBTER A CHAVE DE LOCALIZACAO DA CIDADE
002600*   (UF + NOME), NO MESMO FORMATO DA CHAVE DA TABELA DE CIDADES
002700*-----------------------------------------------------------------
002800 01  REQ-CHAVE-DESTINO REDEFINES REG-RDNREQ.
002900     05 FILLER                     PIC X(58).
003000     05 RCD-UF                     PIC X(02).
003100     05 RCD-CIDADE                 PIC X(30).
003200     05 FILLER                     PIC X(30).
