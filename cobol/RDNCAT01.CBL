000100******************************************************************
000200* DATA        : 14/03/1995                                       *
000300* PROGRAMADOR : JOAO PEREIRA MACHADO                             *
000400* APLICACAO   : FRETES                                           *
000500* PROGRAMA    : RDNCAT01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRICAO   : ESTE PROGRAMA LE O CADASTRO BRUTO DE CIDADES     *
000800*             : (RDNCBR) E CLASSIFICA CADA CIDADE EM UMA DAS     *
000900*             : CATEGORIAS DE DESTINO USADAS PELA TARIFACAO      *
001000*             : (CAPITAL, INTERIOR_1, INTERIOR_2, FLUVIAL OU O   *
001100*             : NOME DO ESTADO, PARA OS ESTADOS DE CATEGORIA     *
001200*             : UNICA), GRAVANDO O CADASTRO DE CIDADES (RDNCID)  *
001300*             : USADO PELO RDNFRT01 NA COTACAO DE FRETE.         *
001400* ARQUIVOS    : RDNCBR (PS ENTRADA), RDNCID (PS SAIDA)           *
001500* PROGRAMA(S) : NAO APLICA                                       *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. RDNCAT01.
001900 AUTHOR. JOAO PEREIRA MACHADO.
002000 INSTALLATION. RODONAVES TRANSPORTES LTDA - CPD PLANEJAMENTO.
002100 DATE-WRITTEN. 14/03/1995.
002200 DATE-COMPILED.
002300 SECURITY. USO INTERNO - ACESSO RESTRITO AO PESSOAL DO CPD.
002400******************************************************************
002500*                      HISTORICO DE ALTERACOES                   *
002600*------------------------------------------------------------------
002700* 1995-03-14 JPM RDN-0101 PROGRAMA ORIGINAL - CASCATA DE REGRAS  *
002800*            PARA AS REGIOES SUL/SUDESTE/CENTRO-OESTE            *
002900* 1995-09-02 JPM RDN-0108 INCLUIDA REGRA DE CIDADE FLUVIAL PARA  *
003000*            A REGIAO NORTE (PA/AM)                              *
003100* 1996-02-19 LFC RDN-0112 CORRIGIDA LISTA DE CIDADES IMPORTANTES *
003200*            DE SC (FALTAVA JOINVILLE NA CASCATA)                *
003300* 1997-08-11 JPM RDN-0119 INCLUIDA ROTINA DE REMOCAO DE ACENTOS  *
003400*            NO NOME DA CIDADE ANTES DE COMPARAR COM AS LISTAS   *
003500* 1998-11-30 LFC RDN-0128 ANO 2000 - REVISADAS TODAS AS DATAS DE *
003600*            TRABALHO DO PROGRAMA PARA 4 DIGITOS DE ANO (BUG DO  *
003700*            MILENIO) - NENHUM CAMPO DE DATA COM 2 DIGITOS AQUI  *
003800* 2001-05-17 LFC RDN-0158 INCLUIDOS OS ESTADOS DE CATEGORIA      *
003900*            UNICA (RJ/ES/DF/MS/MT) NA CASCATA PRINCIPAL         *
004000* 2006-04-03 MSA RDN-0171 INCLUIDA CONTAGEM DE CIDADES POR       *
004100*            CATEGORIA NAS ESTATISTICAS FINAIS                   *
004200* 2013-10-22 MSA RDN-0203 AJUSTADA LISTA DE CIDADES DA REGIAO    *
004300*            METROPOLITANA DE SAO PAULO (OSASCO/SANTO ANDRE)     *
004400* 2015-06-08 MSA RDN-0211 SEPARADA A LEITURA DA CIDADE SEGUINTE  *
004500*            (201/202) E INCLUIDO CONTADOR AVULSO (NIVEL 77) DE  *
004600*            UF INVALIDA NO CADASTRO BRUTO                       *
004700******************************************************************
004800*   O CADASTRO BRUTO DE CIDADES (RDNCBR) E ALIMENTADO PELO       *
004900*   PESSOAL DE CADASTRO SEMPRE QUE A RODONAVES PASSA A ATENDER   *
005000*   UM MUNICIPIO NOVO. ESTE PROGRAMA E O UNICO LUGAR DO SISTEMA  *
005100*   ONDE SE DECIDE "QUE TIPO DE DESTINO" AQUELA CIDADE E PARA    *
005200*   FINS DE TARIFACAO - A DECISAO VIRA O CAMPO CID-CATEGORIA, E  *
005300*   E ESSE CAMPO (JUNTO COM A UF) QUE O RDNFRT01 USA PARA ACHAR  *
005400*   A FAIXA DE TARIFA CORRETA NO RDNTAR. UM ERRO DE CLASSIFICACAO*
005500*   AQUI NAO DA ERRO DE COMPILACAO NEM DE EXECUCAO EM NENHUM     *
005600*   OUTRO PROGRAMA - SO FAZ O FRETE SAIR COM O VALOR DA FAIXA    *
005700*   ERRADA, POR ISSO A CASCATA DE REGRAS (SERIE 210-216) PRECISA *
005800*   SER REVISADA COM CUIDADO A CADA MUDANCA DE MALHA COMERCIAL.  *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300*    CLASSE-LETRAS E USADA SO PARA DETECTAR UF GRAVADA COM LIXO
006400*    (ESPACO, DIGITO, CARACTER ESPECIAL) NO CADASTRO BRUTO - A
006500*    UF EM SI NAO E VALIDADA CONTRA A LISTA DE 27 UNIDADES DA
006600*    FEDERACAO, SO CONTRA "E LETRA".
006700     CLASS CLASSE-LETRAS IS "A" THRU "Z"
006800*    UPSI-0 LIGA MENSAGEM DE CADA CIDADE CLASSIFICADA NO CONSOLE;
006900*    USADO SO QUANDO O CPD PRECISA CONFERIR UMA REMESSA NOVA DE
007000*    CIDADES CIDADE A CIDADE.
007100     UPSI-0 ON STATUS IS WKS-UPSI-LISTAGEM-DETALHE
007200            OFF STATUS IS WKS-UPSI-SEM-LISTAGEM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT RDNCBR  ASSIGN TO RDNCBR
007600                    ORGANIZATION IS LINE SEQUENTIAL
007700                    FILE STATUS  IS FS-RDNCBR.
007800     SELECT RDNCID  ASSIGN TO RDNCID
007900                    ORGANIZATION IS LINE SEQUENTIAL
008000                    FILE STATUS  IS FS-RDNCID.
008100 DATA DIVISION.
008200 FILE SECTION.
008300*                   AREA DE ENTRADA - CIDADE BRUTA. O LAYOUT
008400*                   COMPLETO DO REGISTRO ESTA NO COPYBOOK RDNCBR
008500*                   (UF, NOME, OBSERVACAO LIVRE) - NAO HA CAMPO
008600*                   DE CATEGORIA NA ENTRADA, SO NA SAIDA, PORQUE
008700*                   A CATEGORIA E EXATAMENTE O QUE ESTE PROGRAMA
008800*                   CALCULA.
008900 FD  RDNCBR.
009000     COPY RDNCBR.
009100*                   AREA DE SAIDA - CIDADE CLASSIFICADA. O
009200*                   LAYOUT DESTE REGISTRO (COPYBOOK RDNCID) E O
009300*                   MESMO QUE O RDNFRT01 LE PARA DESCOBRIR A
009400*                   CATEGORIA DE UMA CIDADE DE DESTINO NA HORA
009500*                   DE COTAR UM FRETE - OS DOIS PROGRAMAS TEM QUE
009600*                   CONCORDAR NO LAYOUT, POR ISSO O MESMO COPY.
009700 FD  RDNCID.
009800     COPY RDNCID.
009900 WORKING-STORAGE SECTION.
010000*                    VARIAVEIS DE FILE STATUS
010100 01  FS-RDNCBR                       PIC 9(02) VALUE ZEROS.
010200 01  FS-RDNCID                       PIC 9(02) VALUE ZEROS.
010300*                    CONTROLADOR DE FIM DE ARQUIVO
010400 01  WKS-FIM-ARQUIVO                 PIC X(01) VALUE 'N'.
010500     88 WKS-FIM-RDNCBR                        VALUE 'S'.
010600*                    CONTADORES (TODOS BINARIOS)
010700 01  WKS-CONTADORES.
010800     05 WKS-REG-LIDOS                PIC 9(06) COMP VALUE ZERO.
010900     05 WKS-REG-GRAVADOS             PIC 9(06) COMP VALUE ZERO.
011000     05 WKS-QTDE-CAPITAL             PIC 9(06) COMP VALUE ZERO.
011100     05 WKS-QTDE-INTERIOR-1          PIC 9(06) COMP VALUE ZERO.
011200     05 WKS-QTDE-INTERIOR-2          PIC 9(06) COMP VALUE ZERO.
011300     05 WKS-QTDE-FLUVIAL             PIC 9(06) COMP VALUE ZERO.
011400     05 WKS-QTDE-ESTADUAL            PIC 9(06) COMP VALUE ZERO.
011500     05 FILLER                       PIC X(04) VALUE SPACES.
011600*                    CONTADOR AVULSO - QUANTAS LINHAS DO CADASTRO
011700*                    BRUTO TRAZIAM UF COM CARACTER INVALIDO
011800*                    (RDN-0211); FICA FORA DO GRUPO ACIMA PORQUE
011900*                    NAO CONTA UMA SITUACAO DE NEGOCIO, E SIM UM
012000*                    PROBLEMA DE DIGITACAO NO CADASTRO DE ORIGEM.
012100 77  WKS-QTDE-UF-INVALIDA            PIC 9(04) COMP VALUE ZERO.
012200*                    CAMPO DE TRABALHO - CATEGORIA ESCOLHIDA
012300 01  WKS-CATEGORIA-ACHADA            PIC X(20) VALUE SPACES.
012400*                    NOME DA CIDADE JA NORMALIZADO (SEM ACENTO)
012500 01  WKS-NOME-CIDADE                 PIC X(30) VALUE SPACES.
012600*-----------------------------------------------------------------
012700*   AREA DE TRABALHO PARA REMOCAO DE ACENTOS, CARACTER A CARACTER
012800*-----------------------------------------------------------------
012900 01  WKS-AREA-NOME.
013000     05 WKS-NOME-POS OCCURS 30 TIMES
013100                      INDEXED BY IDX-NOME      PIC X(01).
013200 01  WKS-NOME-EDITADO REDEFINES WKS-AREA-NOME  PIC X(30).
013300*-----------------------------------------------------------------
013400*   TABELA DE CAPITAIS (REGRA 2 DA CASCATA DE CLASSIFICACAO)
013500*-----------------------------------------------------------------
013600 01  WKS-TABELA-CAPITAIS.
013700     05 FILLER PIC X(32) VALUE 'SPSAO PAULO                    '.
013800     05 FILLER PIC X(32) VALUE 'MGBELO HORIZONTE               '.
013900     05 FILLER PIC X(32) VALUE 'PRCURITIBA                     '.
014000     05 FILLER PIC X(32) VALUE 'SCFLORIANOPOLIS                '.
014100     05 FILLER PIC X(32) VALUE 'RSPORTO ALEGRE                 '.
014200     05 FILLER PIC X(32) VALUE 'GOGOIANIA                      '.
014300     05 FILLER PIC X(32) VALUE 'PABELEM                        '.
014400     05 FILLER PIC X(32) VALUE 'AMMANAUS                       '.
014500     05 FILLER PIC X(32) VALUE 'TOPALMAS                       '.
014600     05 FILLER PIC X(32) VALUE 'RRBOA VISTA                    '.
014700     05 FILLER PIC X(32) VALUE 'APMACAPA                       '.
014800     05 FILLER PIC X(32) VALUE 'ACRIO BRANCO                   '.
014900     05 FILLER PIC X(32) VALUE 'ROPORTO VELHO                  '.
015000 01  WKS-TABELA-CAPITAIS-R REDEFINES WKS-TABELA-CAPITAIS.
015100     05 WKS-CAP-ITEM OCCURS 13 TIMES
015200                      INDEXED BY IDX-CAP ASCENDING KEY WKS-CAP-UF.
015300        10 WKS-CAP-UF                PIC X(02).
015400        10 WKS-CAP-NOME              PIC X(30).
015500*-----------------------------------------------------------------
015600*   TABELA DE REGIAO METROPOLITANA E CIDADES IMPORTANTES (REGRAS
015700*   3 E 4 DA CASCATA - AMBAS RESOLVEM PARA INTERIOR_1)
015800*-----------------------------------------------------------------
015900 01  WKS-TABELA-INTERIOR-1.
016000     05 FILLER PIC X(32) VALUE 'SPGUARULHOS                    '.
016100     05 FILLER PIC X(32) VALUE 'SPOSASCO                       '.
016200     05 FILLER PIC X(32) VALUE 'SPSANTO ANDRE                  '.
016300     05 FILLER PIC X(32) VALUE 'SPCAMPINAS                     '.
016400     05 FILLER PIC X(32) VALUE 'SPSANTOS                       '.
016500     05 FILLER PIC X(32) VALUE 'SPRIBEIRAO PRETO               '.
016600     05 FILLER PIC X(32) VALUE 'RSCANOAS                       '.
016700     05 FILLER PIC X(32) VALUE 'RSGRAVATAI                     '.
016800     05 FILLER PIC X(32) VALUE 'SCJOINVILLE                    '.
016900     05 FILLER PIC X(32) VALUE 'SCBLUMENAU                     '.
017000 01  WKS-TABELA-INTERIOR-1-R REDEFINES WKS-TABELA-INTERIOR-1.
017100     05 WKS-INT1-ITEM OCCURS 10 TIMES INDEXED BY IDX-INT1.
017200        10 WKS-INT1-UF               PIC X(02).
017300        10 WKS-INT1-NOME             PIC X(30).
017400 PROCEDURE DIVISION.
017500*--------> SERIE 100 - ROTEIRO PRINCIPAL DO PROGRAMA
017600*          RODA UMA VEZ SO, DO INICIO AO FIM DO CADASTRO BRUTO.
017700*          NAO EXISTE REINICIO NO MEIO DO ARQUIVO - SE O JOB
017800*          CAIR, O CPD LIMPA O RDNCID PARCIAL E RODA DE NOVO.
017900 100-PRINCIPAL SECTION.
018000*             ABRE OS DOIS ARQUIVOS E CONFERE FILE STATUS ANTES
018100*             DE PROCESSAR A PRIMEIRA LINHA.
018200     PERFORM 110-ABERTURA-ARQUIVOS
018300*             PROCESSA TODO O CADASTRO BRUTO, UMA CIDADE POR VEZ.
018400     PERFORM 200-PROCESSA-CIDADES
018500*             IMPRIME O RESUMO DE QUANTAS CIDADES CAIRAM EM CADA
018600*             CATEGORIA, PARA CONFERENCIA DO PESSOAL DE TARIFACAO.
018700     PERFORM 800-ESTATISTICAS
018800*             FECHA OS ARQUIVOS E DEVOLVE O CONTROLE AO JCL.
018900     PERFORM 900-ENCERRA-ARQUIVOS
019000     STOP RUN.
019100 100-PRINCIPAL-E. EXIT.
019200
019300*--------> SERIE 110 - ABERTURA E VALIDACAO DOS ARQUIVOS
019400*          FILE STATUS 97 NO RDNCBR (ENTRADA OPTIONAL VAZIA) E
019500*          TOLERADO - PODE CHEGAR UM MES SEM CIDADE NOVA. QUALQUER
019600*          OUTRO FILE STATUS DIFERENTE DE ZERO, EM QUALQUER DOS
019700*          DOIS ARQUIVOS, ABORTA O JOB ANTES DE GRAVAR QUALQUER
019800*          LINHA NO RDNCID, PARA NAO DEIXAR UM CADASTRO DE SAIDA
019900*          PELA METADE.
020000 110-ABERTURA-ARQUIVOS SECTION.
020100     OPEN INPUT  RDNCBR
020200     OPEN OUTPUT RDNCID
020300     IF FS-RDNCBR = 97
020400        MOVE ZEROS TO FS-RDNCBR
020500     END-IF
020600     IF FS-RDNCBR NOT = 0 OR FS-RDNCID NOT = 0
020700        DISPLAY "================================================"
020800                 UPON CONSOLE
020900        DISPLAY "   ERRO NA ABERTURA DOS ARQUIVOS DE CLASSIFICACAO"
021000                 UPON CONSOLE
021100        DISPLAY " FILE STATUS RDNCBR : (" FS-RDNCBR ")"
021200                 UPON CONSOLE
021300        DISPLAY " FILE STATUS RDNCID : (" FS-RDNCID ")"
021400                 UPON CONSOLE
021500        DISPLAY "================================================"
021600                 UPON CONSOLE
021700        MOVE 91 TO RETURN-CODE
021800        PERFORM 900-ENCERRA-ARQUIVOS
021900        STOP RUN
022000     END-IF.
022100 110-ABERTURA-ARQUIVOS-E. EXIT.
022200
022300*--------> SERIE 200 - LEITURA E CLASSIFICACAO DE CADA CIDADE
022400*          A PRIMEIRA LEITURA FICA AQUI PARA ARMAR O FIM DE
022500*          ARQUIVO ANTES DE ENTRAR NO LACO; A LEITURA DA CIDADE
022600*          SEGUINTE FICOU NUMA ROTINA SEPARADA (202), COBERTA NO
022700*          MESMO PERFORM...THRU QUE A ROTINA QUE CLASSIFICA A
022800*          CIDADE CORRENTE (201) - VER RDN-0211 NO HISTORICO.
022900 200-PROCESSA-CIDADES SECTION.
023000     READ RDNCBR
023100          AT END SET WKS-FIM-RDNCBR TO TRUE
023200     END-READ
023300     PERFORM 201-PROCESSA-UMA-CIDADE THRU 202-LE-PROXIMA-CIDADE-E
023400        UNTIL WKS-FIM-RDNCBR.
023500 200-PROCESSA-CIDADES-E. EXIT.
023600
023700*          201 CUIDA SO DA CIDADE QUE JA ESTA NA AREA DO RDNCBR:
023800*          CONFERE A UF, TIRA OS ACENTOS DO NOME, CLASSIFICA E
023900*          GRAVA. A LEITURA DA PROXIMA LINHA FICA NA 202, ABAIXO,
024000*          PARA DEIXAR CLARO O QUE E "PROCESSAR" E O QUE E "LER".
024100 201-PROCESSA-UMA-CIDADE SECTION.
024200     ADD 1 TO WKS-REG-LIDOS
024300*             A MENSAGEM DE UF INVALIDA SO AVISA O OPERADOR - NAO
024400*             REJEITA A LINHA NEM INTERROMPE O JOB, PORQUE A
024500*             CASCATA DE CLASSIFICACAO (210) AINDA CONSEGUE
024600*             TENTAR ACHAR UMA CATEGORIA PELO NOME DA CIDADE
024700*             MESMO COM A UF TORTA; A CORRECAO DO CADASTRO FICA
024800*             PARA O PESSOAL DE CADASTRO, NUMA RODADA SEGUINTE.
024900     IF CBR-UF NOT IS CLASSE-LETRAS
025000        ADD 1 TO WKS-QTDE-UF-INVALIDA
025100        DISPLAY "==> UF INVALIDA NO CADASTRO BRUTO : "
025200                CBR-UF " - " WKS-NOME-CIDADE UPON CONSOLE
025300     END-IF
025400*             NORMALIZA O NOME (SEM ACENTO) ANTES DE CLASSIFICAR,
025500*             PORQUE A CASCATA COMPARA O NOME CONTRA TABELAS
025600*             DIGITADAS SEM ACENTO.
025700     PERFORM 205-REMOVE-ACENTOS
025800*             DECIDE A CATEGORIA DE DESTINO DESTA CIDADE.
025900     PERFORM 210-CLASSIFICA-CIDADE
026000*             GRAVA O REGISTRO DE SAIDA JA COM A CATEGORIA ACHADA.
026100     PERFORM 270-GRAVA-CIDADE-CLASSIFICADA.
026200 201-PROCESSA-UMA-CIDADE-E. EXIT.
026300
026400*          202 SO BUSCA A PROXIMA LINHA DO CADASTRO BRUTO.
026500 202-LE-PROXIMA-CIDADE SECTION.
026600     READ RDNCBR
026700          AT END SET WKS-FIM-RDNCBR TO TRUE
026800     END-READ.
026900 202-LE-PROXIMA-CIDADE-E. EXIT.
027000
027100*--------> SERIE 205 - REMOCAO DE ACENTOS DO NOME DA CIDADE, UM
027200*          CARACTER DE CADA VEZ, ANTES DE COMPARAR COM AS LISTAS
027300*          DE CAPITAIS E DE CIDADES IMPORTANTES (RDN-0119). O
027400*          CADASTRO BRUTO CHEGA DO SISTEMA DE CADASTRO COMERCIAL
027500*          COM ACENTO; AS TABELAS DESTE PROGRAMA SAO DIGITADAS
027600*          SEM ACENTO, ENTAO SEM ESSA ROTINA NENHUMA CIDADE COM
027700*          "AO", "AU" OU SIMILAR NO NOME BATERIA NA BUSCA.
027800 205-REMOVE-ACENTOS SECTION.
027900*             CARREGA O NOME NUMA AREA QUE TEM UMA VISAO POSICAO
028000*             A POSICAO (WKS-AREA-NOME, VIA A REDEFINES
028100*             WKS-NOME-EDITADO) PARA PODER TROCAR CARACTER A
028200*             CARACTER NO 206 LOGO ABAIXO.
028300     MOVE CBR-NOME TO WKS-NOME-EDITADO
028400*             PERCORRE AS 30 POSICOES DO NOME, UMA DE CADA VEZ.
028500     PERFORM 206-TROCA-CARACTER
028600        VARYING IDX-NOME FROM 1 BY 1 UNTIL IDX-NOME > 30
028700*             DEVOLVE O NOME JA SEM ACENTO PARA O CAMPO DE
028800*             TRABALHO USADO PELO RESTO DO PROGRAMA.
028900     MOVE WKS-NOME-EDITADO TO WKS-NOME-CIDADE.
029000 205-REMOVE-ACENTOS-E. EXIT.
029100
029200*          TROCA, POSICAO A POSICAO, CADA VOGAL ACENTUADA OU
029300*          CEDILHA PELA LETRA SEM ACENTO CORRESPONDENTE. LETRA
029400*          SEM ACENTO E ESPACO PASSAM DIRETO (WHEN OTHER).
029500 206-TROCA-CARACTER SECTION.
029600     EVALUATE WKS-NOME-POS(IDX-NOME)
029700        WHEN 'Á' WHEN 'À' WHEN 'Ã' WHEN 'Â'
029800             MOVE 'A' TO WKS-NOME-POS(IDX-NOME)
029900        WHEN 'É' WHEN 'Ê'
030000             MOVE 'E' TO WKS-NOME-POS(IDX-NOME)
030100        WHEN 'Í'
030200             MOVE 'I' TO WKS-NOME-POS(IDX-NOME)
030300        WHEN 'Ó' WHEN 'Õ' WHEN 'Ô'
030400             MOVE 'O' TO WKS-NOME-POS(IDX-NOME)
030500        WHEN 'Ú'
030600             MOVE 'U' TO WKS-NOME-POS(IDX-NOME)
030700        WHEN 'Ç'
030800             MOVE 'C' TO WKS-NOME-POS(IDX-NOME)
030900        WHEN OTHER
031000             CONTINUE
031100     END-EVALUATE.
031200 206-TROCA-CARACTER-E. EXIT.
031300
031400*--------> SERIE 210 - CASCATA DE REGRAS DE CLASSIFICACAO. A      981222
031500*          PRIMEIRA REGRA QUE BATER DECIDE A CATEGORIA - AS
031600*          DEMAIS NAO SAO MAIS TESTADAS (VER RDN-0101/RDN-0158).
031700*          A ORDEM DAS REGRAS IMPORTA: OS ESTADOS DE CATEGORIA
031800*          UNICA SAO TESTADOS PRIMEIRO PORQUE, NESSES ESTADOS,
031900*          NAO HA DISTINCAO DE CAPITAL/INTERIOR NA TABELA DE
032000*          TARIFAS - TODA CIDADE DO ESTADO PAGA A MESMA FAIXA, E
032100*          POR ISSO AS TABELAS DE CAPITAL/INTERIOR_1 NEM PRECISAM
032200*          SER CONSULTADAS PARA ELES.
032300 210-CLASSIFICA-CIDADE SECTION.
032400     MOVE SPACES TO WKS-CATEGORIA-ACHADA
032500*             REGRA 1 - ESTADOS DE CATEGORIA UNICA (RDN-0158). O
032600*             NOME DA CATEGORIA AQUI VIRA A CHAVE DE TARIFA NO
032700*             RDNTAR (CAMPO TAR-CHAVE-CATEGORIA), POR ISSO TEM
032800*             QUE BATER CARACTER A CARACTER COM O CADASTRO DE
032900*             TARIFAS - NAO E SO UM ROTULO DE RELATORIO.
033000     EVALUATE CBR-UF
033100        WHEN 'RJ' MOVE 'RIO_DE_JANEIRO'   TO WKS-CATEGORIA-ACHADA
033200        WHEN 'ES' MOVE 'ESPIRITO_SANTO'   TO WKS-CATEGORIA-ACHADA
033300        WHEN 'DF' MOVE 'DISTRITO_FEDERAL' TO WKS-CATEGORIA-ACHADA
033400        WHEN 'MS' MOVE 'MATO_GROSSO_DO_SUL'
033500                                           TO WKS-CATEGORIA-ACHADA
033600        WHEN 'MT' MOVE 'MATO_GROSSO'      TO WKS-CATEGORIA-ACHADA
033700        WHEN OTHER CONTINUE
033800     END-EVALUATE
033900     IF WKS-CATEGORIA-ACHADA NOT = SPACES
034000        ADD 1 TO WKS-QTDE-ESTADUAL
034100     ELSE
034200*             NENHUM DOS ESTADOS DE CATEGORIA UNICA BATEU - SEGUE
034300*             A CASCATA NORMAL DE CAPITAL/INTERIOR/FLUVIAL. CADA
034400*             PASSO SO RODA SE O ANTERIOR NAO TIVER PREENCHIDO A
034500*             CATEGORIA, POR ISSO OS TRES "IF = SPACES" SEGUIDOS.
034600        PERFORM 212-VERIFICA-CAPITAL
034700        IF WKS-CATEGORIA-ACHADA = SPACES
034800           PERFORM 213-VERIFICA-INTERIOR-1
034900        END-IF
035000        IF WKS-CATEGORIA-ACHADA = SPACES
035100           PERFORM 215-VERIFICA-FLUVIAL
035200        END-IF
035300        IF WKS-CATEGORIA-ACHADA = SPACES
035400*             SE CHEGOU ATE AQUI SEM CATEGORIA, A CIDADE CAI NA
035500*             REGRA 6 (216) - NAO HA CAMINHO PARA SAIR DAQUI SEM
035600*             CATEGORIA NENHUMA, ENTAO TODA CIDADE GRAVADA TEM
035700*             SEMPRE UM CID-CATEGORIA PREENCHIDO.
035800           PERFORM 216-ASSUME-INTERIOR-2
035900        END-IF
036000     END-IF.
036100 210-CLASSIFICA-CIDADE-E. EXIT.
036200
036300*             REGRA 2 - NOME CONTEM A CAPITAL DO ESTADO. A BUSCA
036400*             E SEQUENCIAL (SEARCH, NAO SEARCH ALL) PORQUE A
036500*             TABELA TEM SO 13 LINHAS - NAO COMPENSA MANTER A
036600*             ASCENDING KEY EM ORDEM SO PARA ISSO, EMBORA A
036700*             CLAUSULA ESTEJA DECLARADA NA WKS-CAP-ITEM.
036800 212-VERIFICA-CAPITAL SECTION.
036900*             REARMA O INDICE NO INICIO DA TABELA A CADA CHAMADA
037000*             - ESTA ROTINA RODA UMA VEZ POR CIDADE LIDA, ENTAO O
037100*             INDICE NAO PODE FICAR COM O VALOR DA BUSCA ANTERIOR.
037200     SET IDX-CAP TO 1
037300     SEARCH WKS-CAP-ITEM
037400        AT END CONTINUE
037500*             SO BATE QUANDO UF E NOME COINCIDEM AO MESMO TEMPO -
037600*             EVITA CONFUNDIR, POR EXEMPLO, UMA "SANTOS" DE OUTRO
037700*             ESTADO COM A CAPITAL DE OUTRA UF DE MESMO NOME.
037800        WHEN WKS-CAP-UF(IDX-CAP) = CBR-UF AND
037900             WKS-NOME-CIDADE = WKS-CAP-NOME(IDX-CAP)
038000             MOVE 'CAPITAL' TO WKS-CATEGORIA-ACHADA
038100             ADD 1 TO WKS-QTDE-CAPITAL
038200     END-SEARCH.
038300 212-VERIFICA-CAPITAL-E. EXIT.
038400
038500*             REGRAS 3 E 4 - REGIAO METROPOLITANA OU CIDADE
038600*             IMPORTANTE DO ESTADO, AMBAS VIRAM INTERIOR_1. AS
038700*             DUAS REGRAS FORAM JUNTADAS NUMA TABELA SO PORQUE
038800*             RESULTAM NA MESMA CATEGORIA DE TARIFA - NAO HA
038900*             FAIXA DIFERENTE ENTRE "REGIAO METROPOLITANA" E
039000*             "CIDADE IMPORTANTE" NO CADASTRO DE TARIFAS.
039100 213-VERIFICA-INTERIOR-1 SECTION.
039200     SET IDX-INT1 TO 1
039300     SEARCH WKS-INT1-ITEM
039400        AT END CONTINUE
039500        WHEN WKS-INT1-UF(IDX-INT1) = CBR-UF AND
039600             WKS-NOME-CIDADE = WKS-INT1-NOME(IDX-INT1)
039700             MOVE 'INTERIOR_1' TO WKS-CATEGORIA-ACHADA
039800             ADD 1 TO WKS-QTDE-INTERIOR-1
039900     END-SEARCH.
040000 213-VERIFICA-INTERIOR-1-E. EXIT.
040100
040200*             REGRA 5 - OBSERVACAO MENCIONA TRANSPORTE FLUVIAL
040300*             (RDN-0108, REGIAO NORTE). A PALAVRA "FLUVIAL" PODE
040400*             COMECAR EM QUALQUER UMA DAS TRES PRIMEIRAS POSICOES
040500*             DO CAMPO PORQUE O PESSOAL DE CADASTRO ALGUMAS VEZES
040600*             DIGITA UM ESPACO OU UM TRACO ANTES DA PALAVRA - POR
040700*             ISSO AS TRES COMPARACOES DE REFERENCIA MODIFICADA
040800*             EM VEZ DE UMA SO COMPARACAO NA POSICAO 1.
040900 215-VERIFICA-FLUVIAL SECTION.
041000     IF CBR-OBSERVACAO(1:7) = 'FLUVIAL' OR
041100        CBR-OBSERVACAO(2:7) = 'FLUVIAL' OR
041200        CBR-OBSERVACAO(3:7) = 'FLUVIAL'
041300        MOVE 'FLUVIAL' TO WKS-CATEGORIA-ACHADA
041400        ADD 1 TO WKS-QTDE-FLUVIAL
041500     END-IF.
041600 215-VERIFICA-FLUVIAL-E. EXIT.
041700
041800*             REGRA 6 - NENHUMA DAS ANTERIORES BATEU. E A
041900*             CATEGORIA "PADRAO" DA CASCATA - TODA CIDADE NOVA
042000*             CUJO NOME AINDA NAO FOI CADASTRADO NAS TABELAS DE
042100*             CAPITAL/INTERIOR_1 CAI AQUI ATE QUE A TARIFACAO
042200*             PEÇA PARA INCLUI-LA NUMA TABELA MAIS ESPECIFICA.
042300 216-ASSUME-INTERIOR-2 SECTION.
042400*             NAO EXISTE VALIDACAO NENHUMA NESTA ROTINA - ELA SO
042500*             RODA QUANDO TODO O RESTO DA CASCATA JA FALHOU, E
042600*             POR CONSTRUCAO TEM QUE PREENCHER ALGUMA CATEGORIA.
042700     MOVE 'INTERIOR_2' TO WKS-CATEGORIA-ACHADA
042800     ADD 1 TO WKS-QTDE-INTERIOR-2.
042900 216-ASSUME-INTERIOR-2-E. EXIT.
043000
043100*--------> SERIE 270 - MONTAGEM E GRAVACAO DO REGISTRO DE CIDADE
043200*          O REGISTRO SAI SEMPRE SEM TDA/TRT E COM TRANSPORTE
043300*          RODOVIARIO - ESSES CAMPOS SAO PREENCHIDOS DEPOIS, A
043400*          MAO, PELO PESSOAL DE TARIFACAO, DIRETO NO RDNCID, PARA
043500*          AS POUCAS CIDADES QUE TEM TAXA DE DIFICIL ACESSO OU
043600*          TRANSBORDO RODOFLUVIAL - ESTE PROGRAMA NAO TEM COMO
043700*          SABER ISSO SO OLHANDO O CADASTRO BRUTO DE ENTRADA.
043800 270-GRAVA-CIDADE-CLASSIFICADA SECTION.
043900*             LIMPA O REGISTRO DE SAIDA ANTES DE MONTAR, PARA
044000*             NAO CARREGAR LIXO DE UMA GRAVACAO ANTERIOR EM
044100*             NENHUM CAMPO NAO PREENCHIDO EXPLICITAMENTE AQUI.
044200     INITIALIZE REG-RDNCID
044300     MOVE CBR-UF               TO CID-UF
044400     MOVE WKS-NOME-CIDADE      TO CID-NOME
044500     MOVE WKS-CATEGORIA-ACHADA TO CID-CATEGORIA
044600*             TDA/TRT E O TIPO DE TRANSPORTE SAEM COM VALOR
044700*             PADRAO - VER O COMENTARIO NO TOPO DESTA SERIE SOBRE
044800*             QUEM AJUSTA ESSES CAMPOS PARA AS CIDADES EXCECAO.
044900     MOVE 'N'                  TO CID-TEM-TDA
045000     MOVE 'N'                  TO CID-TEM-TRT
045100     MOVE 'RODOVIARIO'         TO CID-TIPO-TRANSPORTE
045200     WRITE REG-RDNCID
045300     IF FS-RDNCID = 0
045400        ADD 1 TO WKS-REG-GRAVADOS
045500     ELSE
045600*             ERRO DE GRAVACAO NO RDNCID (DISCO CHEIO, POR
045700*             EXEMPLO) NAO PARA O JOB NO MEIO - O PROGRAMA
045800*             SINALIZA RETURN-CODE 91 E CONTINUA, PARA QUE O
045900*             OPERADOR VEJA TODOS OS ERROS DE UMA VEZ SO NO FIM,
046000*             EM VEZ DE TER QUE RODAR O JOB VARIAS VEZES PARA
046100*             DESCOBRIR CADA PROBLEMA UM DE CADA VEZ.
046200        DISPLAY "==> ERRO AO GRAVAR CIDADE : " CBR-UF " "
046300                 WKS-NOME-CIDADE UPON CONSOLE
046400        DISPLAY "==> FILE STATUS RDNCID : " FS-RDNCID
046500                 UPON CONSOLE
046600        MOVE 91 TO RETURN-CODE
046700     END-IF.
046800 270-GRAVA-CIDADE-CLASSIFICADA-E. EXIT.
046900
047000*--------> SERIE 800 - ESTATISTICAS FINAIS DA CLASSIFICACAO
047100*          ESTE RESUMO VAI PARA O SPOOL DE OPERACAO E E CONFERIDO
047200*          PELO PESSOAL DE TARIFACAO CONTRA A QUANTIDADE DE
047300*          CIDADES NOVAS DA REMESSA - SE WKS-REG-GRAVADOS FOR
047400*          MENOR QUE WKS-REG-LIDOS, ALGUMA LINHA FALHOU NA
047500*          GRAVACAO E PRECISA SER INVESTIGADA ANTES DE RODAR O
047600*          RDNFRT01 COM O CADASTRO DE CIDADES INCOMPLETO.
047700 800-ESTATISTICAS SECTION.
047800     DISPLAY "**********************************************"
047900             UPON CONSOLE
048000     DISPLAY "*     ESTATISTICAS - CLASSIFICACAO DE CIDADES *"
048100             UPON CONSOLE
048200     DISPLAY "**********************************************"
048300             UPON CONSOLE
048400     DISPLAY "  CIDADES LIDAS                : " WKS-REG-LIDOS
048500             UPON CONSOLE
048600     DISPLAY "  CIDADES GRAVADAS             : " WKS-REG-GRAVADOS
048700             UPON CONSOLE
048800     DISPLAY "  CLASSIFICADAS CAPITAL        : " WKS-QTDE-CAPITAL
048900             UPON CONSOLE
049000     DISPLAY "  CLASSIFICADAS INTERIOR_1     : "
049100             WKS-QTDE-INTERIOR-1 UPON CONSOLE
049200     DISPLAY "  CLASSIFICADAS INTERIOR_2     : "
049300             WKS-QTDE-INTERIOR-2 UPON CONSOLE
049400     DISPLAY "  CLASSIFICADAS FLUVIAL        : " WKS-QTDE-FLUVIAL
049500             UPON CONSOLE
049600     DISPLAY "  CLASSIFICADAS ESTADO UNICO   : "
049700             WKS-QTDE-ESTADUAL UPON CONSOLE
049800     DISPLAY "  UF INVALIDA NO CADASTRO      : "
049900             WKS-QTDE-UF-INVALIDA UPON CONSOLE
050000     DISPLAY "**********************************************"
050100             UPON CONSOLE.
050200 800-ESTATISTICAS-E. EXIT.
050300
050400*--------> SERIE 900 - ENCERRAMENTO DOS ARQUIVOS
050500 900-ENCERRA-ARQUIVOS SECTION.
050600     CLOSE RDNCBR
050700     CLOSE RDNCID.
050800 900-ENCERRA-ARQUIVOS-E. EXIT.
