000100******************************************************************
000200* DATA        : 10/03/1995                                       *
000300* PROGRAMADOR : JOAO PEREIRA MACHADO                             *
000400* APLICACAO   : FRETES                                           *
000500* PROGRAMA    : RDNFRT01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRICAO   : PROGRAMA PRINCIPAL DE COTACAO DE FRETE. LE OS    *
000800*             : PEDIDOS DE COTACAO (RDNREQ), CARREGA EM MEMORIA  *
000900*             : OS PARAMETROS GERAIS (RDNPAR), A TABELA DE       *
001000*             : TARIFAS (RDNTAR), O CADASTRO DE CIDADES (RDNCID) *
001100*             : E A TABELA DE CORREDORES (RDNCOR), CALCULA O     *
001200*             : FRETE COMPLETO POR PEDIDO (PESO CUBADO, FAIXA DE *
001300*             : TARIFA, PEDAGIO, FVALOR, GRIS, ICMS, TDA, TRT E  *
001400*             : EMBALAGEM) E GRAVA O RESULTADO (RDNOUT) MAIS UM  *
001500*             : RELATORIO IMPRESSO COM QUEBRA POR UF DE DESTINO. *
001600* ARQUIVOS    : RDNPAR, RDNTAR, RDNCID, RDNCOR, RDNREQ (ENTRADA) *
001700*             : RDNOUT (PS SAIDA), RELATORIO (PS SAIDA IMPRESSO) *
001800* PROGRAMA(S) : NAO APLICA                                       *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. RDNFRT01.
002200 AUTHOR. JOAO PEREIRA MACHADO.
002300 INSTALLATION. RODONAVES TRANSPORTES LTDA - CPD PLANEJAMENTO.
002400 DATE-WRITTEN. 10/03/1995.
002500 DATE-COMPILED.
002600 SECURITY. USO INTERNO - ACESSO RESTRITO AO PESSOAL DO CPD.
002700******************************************************************
002800*                      HISTORICO DE ALTERACOES                   *
002900*------------------------------------------------------------------
003000* 1995-03-10 JPM RDN-0100 PROGRAMA ORIGINAL - CUBAGEM, FAIXA DE  *
003100*            PESO, PEDAGIO, FVALOR, GRIS E ICMS                  *
003200* 1995-09-02 JPM RDN-0109 INCLUIDA TABELA DE CORREDORES E FATOR  *
003300*            DE CORREDOR SOBRE A BASE DE FAIXA E O EXCEDENTE     *
003400* 1996-11-14 LFC RDN-0121 INCLUIDOS TDA E TRT DO CADASTRO DE     *
003500*            CIDADES NO TOTAL ESTENDIDO DA COTACAO               *
003600* 1997-08-11 JPM RDN-0119 CARGA DO CADASTRO DE CIDADES PASSA A   *
003700*            VIR DO RDNCID GERADO PELO RDNCAT01 (ANTES EM ROL    *
003800*            FIXO NO PROPRIO PROGRAMA)                           *
003900* 1998-01-09 LFC RDN-0134 INCLUIDO VALOR DE EMBALAGEM NO TOTAL   *
004000*            FINAL DA COTACAO (TOTAL-COM-EMBALAGEM)              *
004100* 1998-12-22 LFC RDN-0130 ANO 2000 - REVISADAS TODAS AS DATAS DE *
004200*            TRABALHO DO PROGRAMA PARA 4 DIGITOS DE ANO          *
004300* 2001-05-17 LFC RDN-0158 TETOS REGIONAIS DE GRIS/FVALOR/ICMS    *
004400*            POR LINHA DE TARIFA (CHAMADO NORTE) RESOLVIDOS EM   *
004500*            320-RESOLVE-PARAMETROS-EFETIVOS                     *
004600* 2004-07-09 MSA RDN-0166 TABELA DE FAIXAS DA TARIFA PASSA A SER *
004700*            ACESSADA VIA TAR-FAIXA-TABELA (REDEFINICAO)         *
004800* 2009-06-30 MSA RDN-0184 REESCRITO O RELATORIO DE COTACAO COM   *
004900*            QUEBRA DE CONTROLE POR UF DE DESTINO (REPORT WRITER)*
005000* 2013-10-22 MSA RDN-0203 INCLUIDA CONTAGEM DE REGISTROS LIDOS,  *
005100*            COTADOS E REJEITADOS NO RODAPE FINAL DO RELATORIO   *
005200* 2016-04-19 LFC RDN-0219 SEPARADA A LEITURA DO PEDIDO SEGUINTE  *
005300*            (301/302) E INCLUIDO CONTADOR AVULSO (NIVEL 77) DE  *
005400*            PEDIDOS COM VALOR DE NOTA FISCAL ZERADO OU AUSENTE  *
005500******************************************************************
005600*   ESTE PROGRAMA E O CORACAO DO FECHAMENTO NOTURNO DE FRETES -  *
005700*   RODA DEPOIS DO RDNCAT01 (QUE PRECISA TER GERADO O RDNCID DA  *
005800*   REMESSA DO DIA) E ANTES DE QUALQUER ROTINA DE FATURAMENTO.   *
005900*   TUDO QUE ESTE PROGRAMA CALCULA VIRA O VALOR COBRADO DO       *
006000*   CLIENTE - NAO HA REVISAO MANUAL DE ROTINA DEPOIS DAQUI, SO   *
006100*   QUANDO O CLIENTE CONTESTA O FRETE. POR ISSO A CASCATA DE     *
006200*   CALCULO (SERIE 330 A 368) E A PARTE MAIS SENSIVEL DO         *
006300*   PROGRAMA E NAO PODE SER MEXIDA SEM PASSAR PELO TESTE DE      *
006400*   REGRESSAO CONTRA A REMESSA DO MES ANTERIOR.                  *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800*                   CLASSE-LETRAS E A MESMA CLASSIFICACAO DE
006900*                   CARACTER USADA PELO RDNCAT01 NA CLASSIFICACAO
007000*                   DE NOME DE CIDADE - DECLARADA AQUI TAMBEM PARA
007100*                   MANTER O MESMO PADRAO DE SPECIAL-NAMES ENTRE OS
007200*                   PROGRAMAS DA FAMILIA RDN*, AINDA QUE ESTE
007300*                   PROGRAMA NAO TESTE LETRA DE NOME DE CIDADE; O
007400*                   UPSI-0 PERMITE RODAR O BATCH SEM O RELATORIO
007500*                   IMPRESSO QUANDO SO SE QUER ATUALIZAR O RDNOUT
007600*                   (REPROCESSAMENTO NOTURNO, VER RDN-0219)
007700 SPECIAL-NAMES.
007800     CURRENCY SIGN IS "R" WITH PICTURE SYMBOL "R"
007900     C01 IS TOP-OF-FORM
008000     CLASS CLASSE-LETRAS IS "A" THRU "Z"
008100     UPSI-0 ON STATUS IS WKS-UPSI-LISTAGEM-DETALHE
008200            OFF STATUS IS WKS-UPSI-SEM-LISTAGEM.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500*                   PARAMETROS GERAIS DO CALCULO DE FRETE (REGISTRO
008600*                   UNICO) - CUBAGEM, PERCENTUAIS E PISOS PADRAO
008700     SELECT RDNPAR  ASSIGN TO RDNPAR
008800                    ORGANIZATION IS LINE SEQUENTIAL
008900                    FILE STATUS  IS FS-RDNPAR.
009000*                   TABELA DE TARIFAS POR UF+CATEGORIA
009100     SELECT RDNTAR  ASSIGN TO RDNTAR
009200                    ORGANIZATION IS LINE SEQUENTIAL
009300                    FILE STATUS  IS FS-RDNTAR.
009400*                   CADASTRO DE CIDADES JA CLASSIFICADO (SAIDA DO
009500*                   RDNCAT01 DA REMESSA DO DIA)
009600     SELECT RDNCID  ASSIGN TO RDNCID
009700                    ORGANIZATION IS LINE SEQUENTIAL
009800                    FILE STATUS  IS FS-RDNCID.
009900*                   TABELA DE CORREDORES RODOVIARIOS
010000     SELECT RDNCOR  ASSIGN TO RDNCOR
010100                    ORGANIZATION IS LINE SEQUENTIAL
010200                    FILE STATUS  IS FS-RDNCOR.
010300*                   PEDIDOS DE COTACAO A PROCESSAR (ENTRADA MESTRE)
010400     SELECT RDNREQ  ASSIGN TO RDNREQ
010500                    ORGANIZATION IS LINE SEQUENTIAL
010600                    FILE STATUS  IS FS-RDNREQ.
010700*                   RESULTADO DA COTACAO, UM REGISTRO POR PEDIDO,
010800*                   ENTRADA DA ROTINA DE FATURAMENTO DO DIA SEGUINTE
010900     SELECT RDNOUT  ASSIGN TO RDNOUT
011000                    ORGANIZATION IS LINE SEQUENTIAL
011100                    FILE STATUS  IS FS-RDNOUT.
011200*                   IMPRESSAO DO RELATORIO DE COTACAO (REPORT WRITER)
011300     SELECT RELATORIO ASSIGN TO RELAT
011400                    FILE STATUS IS FS-RELATORIO.
011500 DATA DIVISION.
011600 FILE SECTION.
011700*                   PARAMETROS GERAIS - REGISTRO UNICO, LIDO NA
011800*                   210 E GUARDADO EM WKS-PARAMETROS
011900 FD  RDNPAR.
012000     COPY RDNPAR.
012100*                   TABELA DE TARIFAS - CARREGADA EM MEMORIA NA
012200*                   220/221, LAYOUT COMPARTILHADO COM O RDNVAL01
012300 FD  RDNTAR.
012400     COPY RDNTAR.
012500*                   CADASTRO DE CIDADES - CARREGADO EM MEMORIA NA
012600*                   230/231, GERADO PELO RDNCAT01 (RDN-0119)
012700 FD  RDNCID.
012800     COPY RDNCID.
012900*                   TABELA DE CORREDORES - CARREGADA EM MEMORIA NA
013000*                   240/241
013100 FD  RDNCOR.
013200     COPY RDNCOR.
013300*                   PEDIDOS DE COTACAO - ENTRADA PRINCIPAL, LIDA
013400*                   PEDIDO A PEDIDO NA SERIE 300. OS CAMPOS MAIS
013500*                   USADOS NA CASCATA DE CALCULO SAO:
013600*                     REQ-LARGURA/ALTURA/COMPRIMENTO - VOLUME (330)
013700*                     REQ-PESO-REAL-KG      - PESO REAL DA CARGA (330)
013800*                     REQ-VALOR-NOTA-FISCAL - BASE FVALOR/GRIS (350/355)
013900*                     REQ-DESTINO-UF/CIDADE - CHAVE DE BUSCA (310)
014000*                     REQ-VALOR-EMBALAGEM   - TOTAL FINAL (368)
014100*                   O PROGRAMA NAO USA REQ-DESTINO-UF/REQ-DESTINO-
014200*                   CIDADE DIRETO - USA O REDEFINES RCD-UF/RCD-CIDADE
014300*                   (MESMOS BYTES, NOMES NO FORMATO DA CHAVE DE
014400*                   CIDADE) EM TODA A CASCATA DE BUSCA (310/315/340).
014500 FD  RDNREQ.
014600     COPY RDNREQ.
014700*                   SAIDA DE COTACAO, UM REGISTRO POR PEDIDO,
014800*                   GRAVADO NA 370 - COTADO OU REJEITADO
014900 FD  RDNOUT.
015000     COPY RDNSAI.
015100*                   ARQUIVO DE IMPRESSAO DO RELATORIO DE COTACAO -
015200*                   LAYOUT DESCRITO NA REPORT SECTION ABAIXO
015300 FD  RELATORIO
015400     REPORT IS RELATORIO-COTACOES.
015500 WORKING-STORAGE SECTION.
015600*                    VARIAVEIS DE FILE STATUS
015700 01  FS-RDNPAR                       PIC 9(02) VALUE ZEROS.
015800 01  FS-RDNTAR                       PIC 9(02) VALUE ZEROS.
015900 01  FS-RDNCID                       PIC 9(02) VALUE ZEROS.
016000 01  FS-RDNCOR                       PIC 9(02) VALUE ZEROS.
016100 01  FS-RDNREQ                       PIC 9(02) VALUE ZEROS.
016200 01  FS-RDNOUT                       PIC 9(02) VALUE ZEROS.
016300 01  FS-RELATORIO                    PIC 9(02) VALUE ZEROS.
016400*                    CONTROLADOR DE FIM DE ARQUIVO DE PEDIDOS
016500 01  WKS-FIM-ARQUIVO                 PIC X(01) VALUE 'N'.
016600     88 WKS-FIM-RDNREQ                        VALUE 'S'.
016700*                    CONTROLADORES DE FIM DE CARGA DAS TABELAS
016800 01  WKS-FIM-CARGA-TAR               PIC X(01) VALUE 'N'.
016900     88 WKS-FIM-RDNTAR                        VALUE 'S'.
017000 01  WKS-FIM-CARGA-CID               PIC X(01) VALUE 'N'.
017100     88 WKS-FIM-RDNCID                        VALUE 'S'.
017200 01  WKS-FIM-CARGA-COR               PIC X(01) VALUE 'N'.
017300     88 WKS-FIM-RDNCOR                        VALUE 'S'.
017400*                    DATA DE EXECUCAO DO BATCH (PARA O CABECALHO)
017500 01  WKS-DATA-EXECUCAO               PIC 9(06) VALUE ZEROS.
017600 01  WKS-DATA-EXECUCAO-R REDEFINES WKS-DATA-EXECUCAO.
017700     05 WKS-DATA-ANO                 PIC 9(02).
017800     05 WKS-DATA-MES                 PIC 9(02).
017900     05 WKS-DATA-DIA                 PIC 9(02).
018000 01  WKS-DATA-EDITADA                PIC X(08) VALUE SPACES.
018100*                    CONTADORES GERAIS (TODOS BINARIOS)
018200 01  WKS-CONTADORES.
018300     05 WKS-REG-LIDOS                PIC 9(07) COMP VALUE ZERO.
018400     05 WKS-REG-COTADOS              PIC 9(07) COMP VALUE ZERO.
018500     05 WKS-REG-REJEITADOS           PIC 9(07) COMP VALUE ZERO.
018600     05 WKS-REJ-CIDADE               PIC 9(07) COMP VALUE ZERO.
018700     05 WKS-REJ-TARIFA                PIC 9(07) COMP VALUE ZERO.
018800     05 FILLER                       PIC X(06) VALUE SPACES.
018900*                    CONTADOR AVULSO - PEDIDOS COM VALOR DE NOTA
019000*                    FISCAL ZERADO OU EM BRANCO (RDN-0219). O
019100*                    PEDIDO AINDA E COTADO NORMALMENTE (O FVALOR
019200*                    E O GRIS CAEM NO PISO MINIMO), MAS E UM SINAL
019300*                    DE QUE O PEDIDO VEIO INCOMPLETO DO SISTEMA
019400*                    COMERCIAL - POR ISSO FICA FORA DO GRUPO ACIMA,
019500*                    QUE SO CONTA COTACAO CALCULADA OU REJEITADA.
019600 77  WKS-QTDE-NOTA-FISCAL-ZERADA     PIC 9(05) COMP VALUE ZERO.
019700*-----------------------------------------------------------------
019800*   PARAMETROS GERAIS EM MEMORIA (REGISTRO UNICO DO RDNPAR)
019900*-----------------------------------------------------------------
020000 01  WKS-PARAMETROS.
020100*             FATOR DE CUBAGEM (KG POR M3) USADO NA 330 PARA
020200*             TRANSFORMAR VOLUME EM PESO CUBADO
020300     05 WKS-PAR-CUBAGEM              PIC 9(04)V99.
020400*             PERCENTUAL E PISO PADRAO DE FVALOR (AD-VALOREM),
020500*             USADOS QUANDO A LINHA DE TARIFA NAO TRAZ UM
020600*             PERCENTUAL ESPECIAL PROPRIO (VER 320/350)
020700     05 WKS-PAR-PCT-FVALOR           PIC 9V9(05).
020800     05 WKS-PAR-FVALOR-MINIMO        PIC 9(03)V99.
020900*             PERCENTUAIS PADRAO DE GRIS (SEGURO), ABAIXO E ACIMA
021000*             DO TETO DE R$ 10.000,00, E O PISO MINIMO (355)
021100     05 WKS-PAR-PCT-GRIS-ATE-10MIL   PIC 9V9(05).
021200     05 WKS-PAR-PCT-GRIS-ACIMA-10MIL PIC 9V9(05).
021300     05 WKS-PAR-GRIS-MINIMO          PIC 9(03)V99.
021400*             VALOR DO PEDAGIO POR PRACA NO CORREDOR (345)
021500     05 WKS-PAR-PEDAGIO-UNITARIO     PIC 9(03)V99.
021600*             PERCENTUAL DE ICMS PADRAO (360)
021700     05 WKS-PAR-PCT-ICMS             PIC 9V9(05).
021800     05 FILLER                       PIC X(10) VALUE SPACES.
021900*-----------------------------------------------------------------
022000*   TABELA DE TARIFAS EM MEMORIA - CARREGADA DE RDNTAR, PESQUISADA
022100*   POR SEARCH ALL NA CHAVE UF_CATEGORIA (ROTINA 315)
022200*-----------------------------------------------------------------
022300 01  WKS-QTDE-TARIFA                 PIC 9(04) COMP VALUE ZERO.
022400 01  WKS-TABELA-TARIFA.
022500     05 WKS-TAR-ITEM OCCURS 1 TO 2000 TIMES
022600                      DEPENDING ON WKS-QTDE-TARIFA
022700                      ASCENDING KEY WKS-TAR-CHAVE
022800                      INDEXED BY IDX-TAR.
022900        10 WKS-TAR-CHAVE             PIC X(25).
023000*                   VALOR FECHADO DE CADA FAIXA DE PESO - A 335
023100*                   ESCOLHE A FAIXA CUJO TETO COBRE O PESO TAXADO
023200        10 WKS-TAR-FAIXA-10          PIC 9(05)V99.
023300        10 WKS-TAR-FAIXA-20          PIC 9(05)V99.
023400        10 WKS-TAR-FAIXA-40          PIC 9(05)V99.
023500        10 WKS-TAR-FAIXA-60          PIC 9(05)V99.
023600        10 WKS-TAR-FAIXA-100         PIC 9(05)V99.
023700*                   VALOR POR KG EXCEDENTE ACIMA DE 100 KG
023800        10 WKS-TAR-EXCEDENTE-KG      PIC 9(03)V99.
023900*                   PERCENTUAIS ESPECIAIS DESTA LINHA DE TARIFA -
024000*                   QUANDO PREENCHIDOS, SOBREPOEM O PADRAO DO
024100*                   RDNPAR (RESOLVIDO NA 320)
024200        10 WKS-TAR-PCT-GRIS-ESP      PIC 9V9(05).
024300        10 WKS-TAR-PCT-FVALOR-ESP    PIC 9V9(05).
024400        10 WKS-TAR-PCT-ICMS-ESP      PIC 9V9(05).
024500        10 FILLER                    PIC X(05).
024600*-----------------------------------------------------------------
024700*   CADASTRO DE CIDADES EM MEMORIA - CARREGADO DE RDNCID,
024800*   PESQUISADO POR SEARCH ALL NA CHAVE UF+NOME (ROTINA 310)
024900*-----------------------------------------------------------------
025000 01  WKS-QTDE-CIDADE                 PIC 9(04) COMP VALUE ZERO.
025100 01  WKS-TABELA-CIDADE.
025200     05 WKS-CID-ITEM OCCURS 1 TO 4000 TIMES
025300                      DEPENDING ON WKS-QTDE-CIDADE
025400                      ASCENDING KEY WKS-CID-CHAVE
025500                      INDEXED BY IDX-CID.
025600        10 WKS-CID-CHAVE.
025700           15 WKS-CID-UF             PIC X(02).
025800           15 WKS-CID-NOME           PIC X(30).
025900*                   CLASSIFICACAO JA FEITA PELO RDNCAT01 - CAPITAL,
026000*                   INTERIOR-GRANDE, INTERIOR-MEDIO OU INTERIOR-
026100*                   PEQUENO (VER SERIE 210 DAQUELE PROGRAMA)
026200        10 WKS-CID-CATEGORIA         PIC X(20).
026300*                   INDICADOR E TIPO DE TDA - FIXO (VALOR CHEIO)
026400*                   OU PERCENTUAL (APLICADO SOBRE A BASE) - 365
026500        10 WKS-CID-TEM-TDA           PIC X(01).
026600           88 WKS-CID-COM-TDA                 VALUE 'Y'.
026700        10 WKS-CID-TIPO-TDA          PIC X(10).
026800           88 WKS-CID-TDA-E-FIXO              VALUE 'FIXO'.
026900        10 WKS-CID-VALOR-TDA         PIC 9(05)V9(05).
027000*                   INDICADOR E TIPO DE TRT, MESMA LOGICA DO TDA
027100        10 WKS-CID-TEM-TRT           PIC X(01).
027200           88 WKS-CID-COM-TRT                 VALUE 'Y'.
027300        10 WKS-CID-TIPO-TRT          PIC X(10).
027400           88 WKS-CID-TRT-E-FIXO              VALUE 'FIXO'.
027500        10 WKS-CID-VALOR-TRT         PIC 9(05)V9(05).
027600*                   PRAZO DE ENTREGA EM DIAS UTEIS, MINIMO E
027700*                   MAXIMO, IMPRESSO NA COLUNA "PRAZO" DO RELATORIO
027800        10 WKS-CID-PRAZO-MINIMO      PIC 9(03).
027900        10 WKS-CID-PRAZO-MAXIMO      PIC 9(03).
028000        10 WKS-CID-TIPO-TRANSPORTE   PIC X(10).
028100        10 FILLER                    PIC X(08).
028200*-----------------------------------------------------------------
028300*   TABELA DE CORREDORES EM MEMORIA - CARREGADA DE RDNCOR,
028400*   POUCOS REGISTROS, PESQUISADA POR SEARCH ALL (ROTINA 340)
028500*-----------------------------------------------------------------
028600 01  WKS-QTDE-CORREDOR               PIC 9(04) COMP VALUE ZERO.
028700 01  WKS-TABELA-CORREDOR.
028800     05 WKS-COR-ITEM OCCURS 1 TO 200 TIMES
028900                      DEPENDING ON WKS-QTDE-CORREDOR
029000                      ASCENDING KEY WKS-COR-CODIGO
029100                      INDEXED BY IDX-COR.
029200*                   CODIGO DE CORREDOR - UF + 4 LETRAS, VER NOTA
029300*                   NA WKS-CHAVE-BUSCA-CORREDOR ABAIXO
029400        10 WKS-COR-CODIGO            PIC X(06).
029500*                   FATOR MULTIPLICADOR APLICADO NA 340
029600        10 WKS-COR-FATOR             PIC 9V9(03).
029700*                   QUANTIDADE DE PRACAS DE PEDAGIO NO TRECHO (345)
029800        10 WKS-COR-QTDE-PRACAS       PIC 9(02).
029900*                   PERCENTUAL DE FVALOR QUE SUBSTITUI O PADRAO
030000*                   QUANDO O CORREDOR TEM RISCO DE ROUBO DIFERENTE
030100*                   DA MEDIA (350)
030200        10 WKS-COR-PCT-FVALOR-SUBST  PIC 9V9(05).
030300        10 FILLER                    PIC X(06).
030400*-----------------------------------------------------------------
030500*   CHAVE DE BUSCA DA CIDADE (UF+NOME), MONTADA A PARTIR DO
030600*   PEDIDO ANTES DO SEARCH ALL NA TABELA DE CIDADES
030700*-----------------------------------------------------------------
030800 01  WKS-CHAVE-BUSCA-CIDADE.
030900     05 WKS-BUSCA-CID-UF             PIC X(02).
031000     05 WKS-BUSCA-CID-NOME           PIC X(30).
031100     05 FILLER                       PIC X(02) VALUE SPACES.
031200*-----------------------------------------------------------------
031300*   CHAVE DE TARIFA (UF_CATEGORIA), MONTADA A PARTIR DA CIDADE
031400*   ACHADA ANTES DO SEARCH ALL NA TABELA DE TARIFAS
031500*-----------------------------------------------------------------
031600 01  WKS-CHAVE-BUSCA-TARIFA.
031700     05 WKS-BUSCA-TAR-UF             PIC X(02).
031800     05 FILLER                       PIC X(01) VALUE '_'.
031900     05 WKS-BUSCA-TAR-CATEGORIA      PIC X(22).
032000     05 FILLER                       PIC X(02) VALUE SPACES.
032100*-----------------------------------------------------------------
032200*   CHAVE DE CORREDOR DERIVADA - UF + 4 PRIMEIRAS LETRAS DO NOME
032300*   DA CIDADE DE DESTINO (VER RDN-0109; O CADASTRO DE PEDIDOS NAO
032400*   TRAZ O CODIGO DE CORREDOR EXPLICITO, SOMENTE UF E CIDADE)
032500*-----------------------------------------------------------------
032600 01  WKS-CHAVE-BUSCA-CORREDOR.
032700     05 WKS-BUSCA-COR-UF             PIC X(02).
032800     05 WKS-BUSCA-COR-CIDADE4        PIC X(04).
032900     05 FILLER                       PIC X(02) VALUE SPACES.
033000*                    INDICADOR DE RESULTADO DA COTACAO
033100 01  WKS-STATUS-COTACAO              PIC X(02) VALUE 'OK'.
033200     88 WKS-COTACAO-OK                        VALUE 'OK'.
033300     88 WKS-CIDADE-NAO-ACHADA                 VALUE 'CN'.
033400     88 WKS-TARIFA-NAO-ACHADA                 VALUE 'TN'.
033500*-----------------------------------------------------------------
033600*   AREA DE CALCULO DA COTACAO CORRENTE - LIMPA/RECALCULADA A
033700*   CADA PEDIDO PROCESSADO PELA 301, NAO ACUMULA NADA DE UM
033800*   PEDIDO PARA O OUTRO (DIFERENTE DA WKS-TOTAIS-GERAIS ABAIXO,
033900*   QUE E ACUMULADOR DO BATCH INTEIRO)
034000*-----------------------------------------------------------------
034100 01  WKS-AREA-CALCULO.
034200*             PERCENTUAIS EFETIVOS, RESOLVIDOS NA 320 (ESPECIAL DA
034300*             LINHA DE TARIFA OU PADRAO DO PARAMETRO GERAL)
034400     05 WKS-PCT-GRIS-EFET-10K        PIC 9V9(05).
034500     05 WKS-PCT-GRIS-EFET-ACIMA      PIC 9V9(05).
034600     05 WKS-PCT-FVALOR-EFETIVO       PIC 9V9(05).
034700     05 WKS-PCT-ICMS-EFETIVO         PIC 9V9(05).
034800*             PERCENTUAIS "USAR" - O QUE REALMENTE ENTRA NA CONTA
034900*             DEPOIS DE ESCOLHIDO ENTRE EFETIVO E SUBSTITUTO DE
035000*             CORREDOR (VER 350/355)
035100     05 WKS-PCT-GRIS-USAR            PIC 9V9(05).
035200     05 WKS-PCT-FVALOR-USAR          PIC 9V9(05).
035300*             PESO - CUBADO, REAL, O MAIOR DOS DOIS E O TAXADO
035400*             (ARREDONDADO PARA CIMA), CONFORME A REGRA 330
035500     05 WKS-PESO-CUBADO-CALC         PIC 9(07)V9(06).
035600     05 WKS-PESO-CUBADO-KG           PIC 9(05)V99.
035700     05 WKS-PESO-MAIOR               PIC 9(07)V9(06).
035800     05 WKS-PESO-TAXADO              PIC 9(05).
035900*             CORREDOR - FATOR MULTIPLICADOR, QUANTIDADE DE PRACAS
036000*             DE PEDAGIO E PERCENTUAL SUBSTITUTO DE FVALOR,
036100*             RESOLVIDOS NA 340 A PARTIR DA WKS-TABELA-CORREDOR
036200     05 WKS-FATOR-CORREDOR           PIC 9V9(03) VALUE 1.000.
036300     05 WKS-PRACAS-CORREDOR          PIC 9(02) VALUE ZERO.
036400     05 WKS-PCT-FVALOR-SUBSTITUTO    PIC 9V9(05) VALUE ZERO.
036500*             BASE DE FAIXA - VALOR SEM CORREDOR (335), VALOR
036600*             "ESTOURADO" ACIMA DE 100 KG ANTES DO CORREDOR, E OS
036700*             VALORES JA COM CORREDOR APLICADO (340)
036800     05 WKS-BASE-SEM-CORREDOR        PIC 9(07)V99.
036900     05 WKS-BASE-FAIXA-UNSPLIT       PIC 9(09)V9(04).
037000     05 WKS-VALOR-BASE-COMBINADA     PIC 9(07)V99.
037100     05 WKS-BASE-FAIXA               PIC 9(07)V99.
037200     05 WKS-VALOR-EXCEDENTE          PIC 9(07)V99.
037300*             PARCELAS DO FRETE - PEDAGIO (345), FVALOR (350),
037400*             GRIS (355), SUBTOTAL E ICMS (360), TDA/TRT (365)
037500     05 WKS-PEDAGIO                  PIC 9(05)V99.
037600     05 WKS-FVALOR                   PIC 9(07)V99.
037700     05 WKS-GRIS                     PIC 9(07)V99.
037800     05 WKS-SUBTOTAL                 PIC 9(09)V99.
037900     05 WKS-ICMS                     PIC 9(07)V99.
038000     05 WKS-TOTAL-BASE               PIC 9(09)V99.
038100     05 WKS-TDA                      PIC 9(07)V99.
038200     05 WKS-TRT                      PIC 9(07)V99.
038300*             TOTAIS FINAIS DA COTACAO (368) E PRAZO DE ENTREGA
038400*             (365, VINDO DO CADASTRO DE CIDADES)
038500     05 WKS-TOTAL-EXTENDIDO          PIC 9(09)V99.
038600     05 WKS-TOTAL-COM-EMBALAGEM      PIC 9(09)V99.
038700     05 WKS-PRAZO-MINIMO             PIC 9(03).
038800     05 WKS-PRAZO-MAXIMO             PIC 9(03).
038900     05 WKS-CATEGORIA-COTACAO        PIC X(14).
039000     05 FILLER                       PIC X(08) VALUE SPACES.
039100*-----------------------------------------------------------------
039200*   ACUMULADORES DE TOTAIS GERAIS DO RELATORIO
039300*-----------------------------------------------------------------
039400*-----------------------------------------------------------------
039500*   ACUMULADORES DO BATCH INTEIRO - SOMADOS PEDIDO A PEDIDO NA
039600*   370-GRAVA-COTACAO, NAO SE CONFUNDEM COM OS SUM DO REPORT
039700*   WRITER (QUE SOMAM SOBRE O QUE FOI IMPRESSO NA LINHA-DETALHE);
039800*   ESTES AQUI SOMAM TUDO O QUE FOI GRAVADO NO RDNOUT, MESMO QUE
039900*   O RELATORIO VISUAL NAO SEJA RODADO NAQUELE DIA
040000*-----------------------------------------------------------------
040100 01  WKS-TOTAIS-GERAIS.
040200     05 WKS-TOTAL-PEDAGIO            PIC 9(09)V99 VALUE ZERO.
040300     05 WKS-TOTAL-FVALOR             PIC 9(09)V99 VALUE ZERO.
040400     05 WKS-TOTAL-GRIS               PIC 9(09)V99 VALUE ZERO.
040500     05 WKS-TOTAL-ICMS               PIC 9(09)V99 VALUE ZERO.
040600     05 WKS-TOTAL-TDA                PIC 9(09)V99 VALUE ZERO.
040700     05 WKS-TOTAL-TRT                PIC 9(09)V99 VALUE ZERO.
040800     05 WKS-TOTAL-FRETE              PIC 9(11)V99 VALUE ZERO.
040900     05 FILLER                       PIC X(08) VALUE SPACES.
041000******************************************************************
041100*                  MAQUETACAO DO RELATORIO DE COTACAO            *
041200*   O RELATORIO E GERADO PELO REPORT WRITER, UMA LINHA POR        *
041300*   PEDIDO (DETALHE OU REJEITADA) MAIS UM SUBTOTAL A CADA QUEBRA  *
041400*   DE UF E UM RESUMO GERAL NO FIM. A GRAVACAO DO PEDIDO NO       *
041500*   RDNOUT (370) E INDEPENDENTE DESTE LAYOUT - O RELATORIO E SO   *
041600*   UMA VISAO IMPRESSA DO MESMO DADO, PARA CONFERENCIA DO CPD.    *
041700******************************************************************
041800 REPORT SECTION.
041900 RD  RELATORIO-COTACOES
042000     CONTROLS ARE RCD-UF
042100     PAGE LIMIT IS 60
042200     HEADING 1
042300     FIRST DETAIL 4
042400     LAST DETAIL 56
042500     FOOTING 58.
042600*-----------------------------------------------------------------
042700*   CABECALHO DE PAGINA - REPETIDO EM TODA FOLHA NOVA (TYPE PH),
042800*   TRAZ A DATA DE EXECUCAO JA EDITADA (WKS-DATA-EDITADA) E O
042900*   NUMERO DA FOLHA CONTROLADO PELO PROPRIO REPORT WRITER
043000*-----------------------------------------------------------------
043100 01  TYPE IS PH.
043200*                   TITULO, DATA DE EMISSAO E NUMERO DE FOLHA -
043300*                   REPETE EM TODA FOLHA NOVA
043400     02 LINE 1.
043500        03 COLUMN   1 PIC X(26) VALUE 'RODONAVES TRANSPORTES LTDA'.
043600        03 COLUMN  40 PIC X(40) VALUE
043700            'REGISTRO DE COTACAO DE FRETE - RDNFRT01'.
043800        03 COLUMN 100 PIC X(07) VALUE 'EMISSAO'.
043900        03 COLUMN 108 PIC X(08) SOURCE WKS-DATA-EDITADA.
044000        03 COLUMN 122 PIC X(06) VALUE 'FOLHA '.
044100        03 COLUMN 128 PIC Z(04)9 SOURCE
044200                                 PAGE-COUNTER IN RELATORIO-COTACOES.
044300*                   LINHA SEPARADORA
044400     02 LINE 2.
044500        03 COLUMN   1 PIC X(132) VALUE ALL '-'.
044600*             LINHA DE TITULOS DAS COLUNAS - UMA POR CAMPO DA
044700*             SAI-REGISTRO, NA MESMA ORDEM DA CASCATA DE CALCULO
044800     02 LINE 3.
044900        03 COLUMN   1 PIC X(08) VALUE 'REQ-ID'.
045000        03 COLUMN  10 PIC X(14) VALUE 'CIDADE'.
045100        03 COLUMN  25 PIC X(02) VALUE 'UF'.
045200        03 COLUMN  28 PIC X(10) VALUE 'CATEGORIA'.
045300        03 COLUMN  39 PIC X(03) VALUE 'KG'.
045400        03 COLUMN  44 PIC X(06) VALUE 'BASE'.
045500        03 COLUMN  54 PIC X(09) VALUE 'EXCEDENTE'.
045600        03 COLUMN  64 PIC X(07) VALUE 'PEDAGIO'.
045700        03 COLUMN  71 PIC X(08) VALUE 'FVALOR'.
045800        03 COLUMN  80 PIC X(06) VALUE 'GRIS'.
045900        03 COLUMN  89 PIC X(06) VALUE 'ICMS'.
046000        03 COLUMN  98 PIC X(06) VALUE 'TDA'.
046100        03 COLUMN 107 PIC X(06) VALUE 'TRT'.
046200        03 COLUMN 116 PIC X(09) VALUE 'TOTAL'.
046300        03 COLUMN 126 PIC X(07) VALUE 'PRAZO'.
046400*-----------------------------------------------------------------
046500*   LINHA DE DETALHE - COTACAO CALCULADA COM SUCESSO. TODO CAMPO
046600*   VEM DA SAI-REGISTRO (JA GRAVADA NO RDNOUT PELA 370) OU DA
046700*   WKS-AREA-CALCULO - NUNCA SE RECALCULA NADA AQUI, O REPORT
046800*   WRITER SO EXIBE O QUE JA FOI DECIDIDO NA CASCATA 330/368
046900*-----------------------------------------------------------------
047000 01  LINHA-DETALHE TYPE IS DETAIL.
047100     02 LINE IS PLUS 1.
047200*                   IDENTIFICACAO DO PEDIDO E DESTINO
047300        03 COLUMN   1 PIC X(08) SOURCE SAI-IDENTIFICADOR.
047400        03 COLUMN  10 PIC X(14) SOURCE RCD-CIDADE.
047500        03 COLUMN  25 PIC X(02) SOURCE RCD-UF.
047600        03 COLUMN  28 PIC X(10) SOURCE WKS-CATEGORIA-COTACAO.
047700*                   PESO TAXADO (330) E BASE/EXCEDENTE JA COM
047800*                   CORREDOR (335/340)
047900        03 COLUMN  39 PIC ZZZZ9 SOURCE WKS-PESO-TAXADO.
048000        03 COLUMN  44 PIC ZZ,ZZ9.99 SOURCE SAI-BASE-FAIXA.
048100        03 COLUMN  54 PIC ZZ,ZZ9.99 SOURCE SAI-VALOR-EXCEDENTE.
048200*                   PARCELAS ACESSORIAS DO FRETE (345 A 365)
048300        03 COLUMN  64 PIC ZZ9.99 SOURCE SAI-PEDAGIO.
048400        03 COLUMN  71 PIC Z,ZZ9.99 SOURCE SAI-FVALOR.
048500        03 COLUMN  80 PIC Z,ZZ9.99 SOURCE SAI-GRIS.
048600        03 COLUMN  89 PIC Z,ZZ9.99 SOURCE SAI-ICMS.
048700        03 COLUMN  98 PIC Z,ZZ9.99 SOURCE SAI-TDA.
048800        03 COLUMN 107 PIC Z,ZZ9.99 SOURCE SAI-TRT.
048900*                   TOTAL FINAL (368) E PRAZO DE ENTREGA DO
049000*                   CADASTRO DE CIDADES
049100        03 COLUMN 116 PIC ZZ,ZZ9.99 SOURCE SAI-TOTAL-COM-EMBALAGEM.
049200        03 COLUMN 126 PIC ZZ9 SOURCE WKS-PRAZO-MINIMO.
049300        03 COLUMN 129 PIC X(01) VALUE '-'.
049400        03 COLUMN 130 PIC ZZ9 SOURCE WKS-PRAZO-MAXIMO.
049500*-----------------------------------------------------------------
049600*   LINHA DE DETALHE - COTACAO REJEITADA (CIDADE OU TARIFA). NAO
049700*   TEM NENHUM VALOR CALCULADO - SO IDENTIFICA O PEDIDO E MOSTRA
049800*   O CODIGO DE STATUS (SAI-STATUS) PARA O OPERADOR IR CONFERIR
049900*   NO CADASTRO DE ORIGEM (CIDADE FALTANDO OU TARIFA FALTANDO)
050000*-----------------------------------------------------------------
050100 01  LINHA-REJEITADA TYPE IS DETAIL.
050200     02 LINE IS PLUS 1.
050300        03 COLUMN   1 PIC X(08) SOURCE SAI-IDENTIFICADOR.
050400        03 COLUMN  10 PIC X(14) SOURCE RCD-CIDADE.
050500        03 COLUMN  25 PIC X(02) SOURCE RCD-UF.
050600        03 COLUMN  28 PIC X(48) VALUE
050700            '*** REJEITADA - VER CODIGO DE STATUS ABAIXO ***'.
050800        03 COLUMN  78 PIC X(02) SOURCE SAI-STATUS.
050900*-----------------------------------------------------------------
051000*   QUEBRA DE CONTROLE POR UF DE DESTINO - SUBTOTAL. O REPORT
051100*   WRITER DISPARA ESTE GRUPO SOZINHO QUANDO O RCD-UF MUDA DE UM
051200*   PEDIDO PARA O OUTRO (POR ISSO O ARQUIVO DE ENTRADA PRECISA
051300*   VIR EM ORDEM DE UF - VER NOTA NA 300-PROCESSA-COTACOES)
051400*-----------------------------------------------------------------
051500 01  SUBTOTAL-UF TYPE IS CONTROL FOOTING RCD-UF NEXT GROUP PLUS 1.
051600     02 LINE IS PLUS 1.
051700        03 COLUMN   1 PIC X(132) VALUE ALL '-'.
051800     02 LINE IS PLUS 1.
051900        03 COLUMN   1 PIC X(15) VALUE 'SUBTOTAL UF : '.
052000        03 COLUMN  16 PIC X(02) SOURCE RCD-UF.
052100        03 COLUMN  22 PIC X(16) VALUE 'COTACOES NESTA UF'.
052200        03 COLUMN  40 PIC ZZZ9 COUNT OF LINHA-DETALHE.
052300        03 COLUMN  50 PIC X(14) VALUE 'TOTAL DA UF : '.
052400        03 COLUMN  66 PIC ZZ,ZZZ,ZZ9.99 SUM SAI-TOTAL-COM-EMBALAGEM.
052500*-----------------------------------------------------------------
052600*   RODAPE DE PAGINA - SO IDENTIFICACAO DO CPD E NUMERO DE FOLHA,
052700*   REPETIDO NO PE DE TODA PAGINA (TYPE PF)
052800*-----------------------------------------------------------------
052900 01  TYPE IS PF.
053000     02 LINE PLUS 0.
053100        03 COLUMN   1 PIC X(36) VALUE
053200            'RODONAVES TRANSPORTES LTDA - CPD PLN'.
053300        03 COLUMN 120 PIC X(06) VALUE 'FOLHA '.
053400        03 COLUMN 128 PIC Z(04)9 SOURCE
053500                                 PAGE-COUNTER IN RELATORIO-COTACOES.
053600*-----------------------------------------------------------------
053700*   TOTAIS GERAIS DO BATCH (FIM DO RELATORIO)
053800*-----------------------------------------------------------------
053900 01  TYPE IS RF.
054000     02 LINE IS PLUS 2.
054100        03 COLUMN   1 PIC X(132) VALUE ALL '='.
054200     02 LINE IS PLUS 1.
054300        03 COLUMN   1 PIC X(30) VALUE 'RESUMO FINAL DO PROCESSAMENTO'.
054400*             CONTAGEM DE REGISTROS - LIDOS VEM DA WKS-CONTADORES,
054500*             COTADOS/REJEITADOS SAO O COUNT OF DO PROPRIO REPORT
054600*             WRITER (CONTA QUANTAS LINHAS DE CADA TIPO SAIRAM)
054700     02 LINE IS PLUS 1.
054800        03 COLUMN   1 PIC X(22) VALUE 'REGISTROS LIDOS      :'.
054900        03 COLUMN  24 PIC ZZZ,ZZ9 SOURCE WKS-REG-LIDOS.
055000        03 COLUMN  40 PIC X(22) VALUE 'REGISTROS COTADOS    :'.
055100        03 COLUMN  63 PIC ZZZ,ZZ9 COUNT OF LINHA-DETALHE.
055200        03 COLUMN  80 PIC X(22) VALUE 'REGISTROS REJEITADOS :'.
055300        03 COLUMN 103 PIC ZZZ,ZZ9 COUNT OF LINHA-REJEITADA.
055400*             SOMATORIOS - CADA SUM AQUI SOMA A COLUNA CORRESPON-
055500*             DENTE DE TODAS AS LINHA-DETALHE IMPRESSAS NO BATCH,
055600*             INDEPENDENTE DO SUBTOTAL DE UF JA TER ZERADO OS
055700*             ACUMULADORES INTERMEDIARIOS DA QUEBRA DE CONTROLE
055800     02 LINE IS PLUS 1.
055900        03 COLUMN   1 PIC X(22) VALUE 'TOTAL PEDAGIO        :'.
056000        03 COLUMN  24 PIC ZZ,ZZZ,ZZ9.99 SUM SAI-PEDAGIO.
056100        03 COLUMN  45 PIC X(22) VALUE 'TOTAL FVALOR         :'.
056200        03 COLUMN  68 PIC ZZ,ZZZ,ZZ9.99 SUM SAI-FVALOR.
056300     02 LINE IS PLUS 1.
056400        03 COLUMN   1 PIC X(22) VALUE 'TOTAL GRIS           :'.
056500        03 COLUMN  24 PIC ZZ,ZZZ,ZZ9.99 SUM SAI-GRIS.
056600        03 COLUMN  45 PIC X(22) VALUE 'TOTAL ICMS           :'.
056700        03 COLUMN  68 PIC ZZ,ZZZ,ZZ9.99 SUM SAI-ICMS.
056800     02 LINE IS PLUS 1.
056900        03 COLUMN   1 PIC X(22) VALUE 'TOTAL TDA            :'.
057000        03 COLUMN  24 PIC ZZ,ZZZ,ZZ9.99 SUM SAI-TDA.
057100        03 COLUMN  45 PIC X(22) VALUE 'TOTAL TRT            :'.
057200        03 COLUMN  68 PIC ZZ,ZZZ,ZZ9.99 SUM SAI-TRT.
057300     02 LINE IS PLUS 1.
057400        03 COLUMN   1 PIC X(132) VALUE ALL '-'.
057500*             LINHA FINAL - O NUMERO QUE O FINANCEIRO CONFERE
057600*             CONTRA O FECHAMENTO DO FATURAMENTO DO DIA SEGUINTE
057700     02 LINE IS PLUS 1.
057800        03 COLUMN   1 PIC X(30) VALUE 'TOTAL GERAL DE FRETE (C/EMB):'.
057900        03 COLUMN  32 PIC ZZ,ZZZ,ZZZ,ZZ9.99
058000                         SUM SAI-TOTAL-COM-EMBALAGEM.
058100******************************************************************
058200*   QUADRO-RESUMO DAS 13 REGRAS DA CASCATA DE CALCULO (SERIE 300 *
058300*   A 368) - PARA CONSULTA RAPIDA DE QUEM FOR MEXER NO PROGRAMA  *
058400*   SEM PRECISAR LER TODAS AS ROTINAS DE UMA VEZ. A NUMERACAO    *
058500*   DAS REGRAS AQUI E A MESMA USADA NOS COMENTARIOS DE CADA      *
058600*   PARAGRAFO ABAIXO.                                            *
058700*                                                                *
058800*   REGRA 1  - PESO CUBADO (VOLUME X CUBAGEM DO PARAMETRO)       *
058900*   REGRA 2  - PESO TAXADO (MAIOR ENTRE CUBADO E REAL, ARRED.    *
059000*              PARA CIMA)                                        *
059100*   REGRA 3  - BASE DA FAIXA DE PESO (TABELA DE TARIFAS)         *
059200*   REGRA 4  - FATOR DE CORREDOR SOBRE BASE E EXCEDENTE          *
059300*   REGRA 5  - PEDAGIO (POR PRACA DO CORREDOR OU UNITARIO)       *
059400*   REGRA 6  - FVALOR / AD-VALOREM (COM PISO MINIMO)             *
059500*   REGRA 7  - GRIS / SEGURO (TETO DE R$ 10.000,00, COM PISO)    *
059600*   REGRA 8  - SUBTOTAL (BASE + PEDAGIO + FVALOR + GRIS)         *
059700*   REGRA 9  - ICMS E TOTAL BASE (ICMS SOBRE O SUBTOTAL INTEIRO) *
059800*   REGRA 10 - TDA DO CADASTRO DE CIDADES (FIXO OU PERCENTUAL)   *
059900*   REGRA 11 - TRT DO CADASTRO DE CIDADES (FIXO OU PERCENTUAL)   *
060000*   REGRA 12 - TOTAL ESTENDIDO (SOMA DE TODAS AS PARCELAS)       *
060100*   REGRA 13 - TOTAL COM EMBALAGEM (O QUE VAI PARA A NOTA)       *
060200*                                                                *
060300*   REJEICAO: QUALQUER PEDIDO CUJA CIDADE OU TARIFA NAO SEJA     *
060400*   ACHADA NO CADASTRO SAI SEM NENHUMA DAS REGRAS ACIMA          *
060500*   CALCULADA - NUNCA HA PALPITE DE VALOR PARA COTACAO INCOMPLETA*
060600******************************************************************
060700 PROCEDURE DIVISION.
060800*--------> SERIE 100 - ROTEIRO PRINCIPAL DO BATCH, NA ORDEM FIXA:
060900*          ABRE ARQUIVOS, CARREGA AS QUATRO TABELAS EM MEMORIA,
061000*          INICIA O REPORT WRITER, PROCESSA TODOS OS PEDIDOS,
061100*          ENCERRA O REPORT WRITER, IMPRIME AS ESTATISTICAS NO
061200*          CONSOLE E SO DEPOIS FECHA OS ARQUIVOS FISICOS.
061300 100-PRINCIPAL SECTION.
061400*             ABERTURA E CARGA TEM QUE TERMINAR ANTES DO INITIATE -
061500*             O REPORT WRITER NAO PODE SER ACIONADO COM TABELA
061600*             AINDA VAZIA.
061700     PERFORM 110-ABERTURA-ARQUIVOS
061800     PERFORM 200-CARREGA-TABELAS
061900     INITIATE RELATORIO-COTACOES
062000*             PROCESSAMENTO PROPRIAMENTE DITO - UM GENERATE POR
062100*             PEDIDO, DENTRO DA 370, CHAMADO PELA 301.
062200     PERFORM 300-PROCESSA-COTACOES
062300     TERMINATE RELATORIO-COTACOES
062400*             ESTATISTICAS SO DEPOIS DO TERMINATE, PARA NAO BRIGAR
062500*             COM O RODAPE FINAL DO RELATORIO (TYPE IS RF).
062600     PERFORM 800-ESTATISTICAS
062700     PERFORM 900-ENCERRA-ARQUIVOS
062800     STOP RUN.
062900 100-PRINCIPAL-E. EXIT.
063000
063100*--------> SERIE 110 - ABERTURA DOS ARQUIVOS E DATA DE EXECUCAO.
063200*          OS QUATRO ARQUIVOS DE REFERENCIA (PARAMETROS, TARIFAS,
063300*          CIDADES E CORREDORES) SAO ABERTOS SO PARA LEITURA E
063400*          CARREGADOS INTEIROS NA 200 - NENHUM DELES E REGRAVADO
063500*          POR ESTE PROGRAMA. O RDNREQ E A ENTRADA DE PEDIDOS, O
063600*          RDNOUT E O RELATORIO SAO AS DUAS SAIDAS.
063700 110-ABERTURA-ARQUIVOS SECTION.
063800     OPEN INPUT  RDNPAR
063900     OPEN INPUT  RDNTAR
064000     OPEN INPUT  RDNCID
064100     OPEN INPUT  RDNCOR
064200     OPEN INPUT  RDNREQ
064300     OPEN OUTPUT RDNOUT
064400     OPEN OUTPUT RELATORIO
064500*             DATA DE EXECUCAO, SO PARA O CABECALHO DO RELATORIO -
064600*             NAO E USADA EM NENHUM CALCULO DE COTACAO.
064700     ACCEPT WKS-DATA-EXECUCAO FROM DATE
064800     MOVE WKS-DATA-DIA TO WKS-DATA-EDITADA(1:2)
064900     MOVE '/'          TO WKS-DATA-EDITADA(3:1)
065000     MOVE WKS-DATA-MES TO WKS-DATA-EDITADA(4:2)
065100     MOVE '/'          TO WKS-DATA-EDITADA(6:1)
065200     MOVE WKS-DATA-ANO TO WKS-DATA-EDITADA(7:2)
065300*             FILE STATUS 97 (ARQUIVO OPTIONAL VAZIO) E TOLERADO
065400*             SO NOS ARQUIVOS DE ENTRADA - NAO FAZ SENTIDO TOLERAR
065500*             ISSO NO RDNOUT OU NO RELATORIO, QUE SAO SAIDAS.
065600     IF FS-RDNPAR = 97 MOVE ZEROS TO FS-RDNPAR END-IF
065700     IF FS-RDNTAR = 97 MOVE ZEROS TO FS-RDNTAR END-IF
065800     IF FS-RDNCID = 97 MOVE ZEROS TO FS-RDNCID END-IF
065900     IF FS-RDNCOR = 97 MOVE ZEROS TO FS-RDNCOR END-IF
066000     IF FS-RDNREQ = 97 MOVE ZEROS TO FS-RDNREQ END-IF
066100*             QUALQUER OUTRO FILE STATUS DIFERENTE DE ZERO, EM
066200*             QUALQUER DOS SETE ARQUIVOS, ABORTA O JOB ANTES DE
066300*             LER OU CALCULAR QUALQUER COTACAO.
066400     IF FS-RDNPAR NOT = 0 OR FS-RDNTAR NOT = 0 OR
066500        FS-RDNCID NOT = 0 OR FS-RDNCOR NOT = 0 OR
066600        FS-RDNREQ NOT = 0 OR FS-RDNOUT NOT = 0 OR
066700        FS-RELATORIO NOT = 0
066800*             DISPLAY DE TODOS OS SETE FILE STATUS JUNTOS - O
066900*             OPERADOR DO TURNO DA NOITE IDENTIFICA NA HORA QUAL
067000*             ARQUIVO FALTOU SEM PRECISAR ABRIR O JOBLOG INTEIRO.
067100        DISPLAY "================================================"
067200                 UPON CONSOLE
067300        DISPLAY "   ERRO NA ABERTURA DOS ARQUIVOS DE COTACAO     "
067400                 UPON CONSOLE
067500        DISPLAY " RDNPAR=" FS-RDNPAR " RDNTAR=" FS-RDNTAR
067600                " RDNCID=" FS-RDNCID " RDNCOR=" FS-RDNCOR
067700                 UPON CONSOLE
067800        DISPLAY " RDNREQ=" FS-RDNREQ " RDNOUT=" FS-RDNOUT
067900                " RELAT="  FS-RELATORIO
068000                 UPON CONSOLE
068100        DISPLAY "================================================"
068200                 UPON CONSOLE
068300*             RETURN-CODE 91 E O PADRAO DO CPD PARA "ERRO DE
068400*             ARQUIVO NA ABERTURA", CONFERIDO PELO JCL/SCRIPT QUE
068500*             CHAMA ESTE PROGRAMA PARA DECIDIR SE SEGUE O JOB.
068600        MOVE 91 TO RETURN-CODE
068700        PERFORM 900-ENCERRA-ARQUIVOS
068800        STOP RUN
068900     END-IF.
069000 110-ABERTURA-ARQUIVOS-E. EXIT.
069100
069200*--------> SERIE 200 - CARGA DAS TABELAS DE REFERENCIA EM MEMORIA.
069300*          AS QUATRO TABELAS (TARIFAS, CIDADES, CORREDORES E O
069400*          REGISTRO UNICO DE PARAMETROS) SAO LIDAS POR INTEIRO
069500*          ANTES DO PRIMEIRO PEDIDO SER COTADO, PORQUE A SERIE 300
069600*          PESQUISA ESSAS TABELAS EM MEMORIA (SEARCH ALL) PEDIDO A
069700*          PEDIDO - LER CADA TABELA DO DISCO A CADA PEDIDO SERIA
069800*          INVIAVEL NO VOLUME DIARIO DE PEDIDOS DA EMPRESA.
069900 200-CARREGA-TABELAS SECTION.
070000     PERFORM 210-CARREGA-PARAMETROS
070100     PERFORM 220-CARREGA-TARIFAS
070200     PERFORM 230-CARREGA-CIDADES
070300     PERFORM 240-CARREGA-CORREDORES.
070400 200-CARREGA-TABELAS-E. EXIT.
070500
070600*             REGISTRO UNICO DE PARAMETROS - UMA LEITURA SO. NAO
070700*             HA PERFORM...UNTIL AQUI PORQUE O RDNPAR TEM SEMPRE
070800*             EXATAMENTE UM REGISTRO (CUBAGEM, PERCENTUAIS DE
070900*             FVALOR/GRIS/ICMS E PEDAGIO UNITARIO).
071000 210-CARREGA-PARAMETROS SECTION.
071100     READ RDNPAR
071200        INTO WKS-PARAMETROS
071300     END-READ
071400     IF FS-RDNPAR NOT = 0
071500        DISPLAY "==> ERRO NA LEITURA DO REGISTRO DE PARAMETROS"
071600                 UPON CONSOLE
071700        MOVE 91 TO RETURN-CODE
071800        PERFORM 900-ENCERRA-ARQUIVOS
071900        STOP RUN
072000     END-IF.
072100 210-CARREGA-PARAMETROS-E. EXIT.
072200
072300*             TABELA DE TARIFAS - CARREGA TODAS AS LINHAS DO
072400*             RDNTAR NA WKS-TABELA-TARIFA (OCCURS DEPENDING ON),
072500*             MANTENDO A ORDEM DE CHEGADA DO ARQUIVO; O ARQUIVO JA
072600*             CHEGA ORDENADO POR UF_CATEGORIA PARA O SEARCH ALL
072700*             DA 315 FUNCIONAR (VER COMENTARIO NO RDNVAL01).
072800 220-CARREGA-TARIFAS SECTION.
072900     READ RDNTAR
073000          AT END SET WKS-FIM-RDNTAR TO TRUE
073100     END-READ
073200     PERFORM 221-CARREGA-UMA-TARIFA UNTIL WKS-FIM-RDNTAR.
073300 220-CARREGA-TARIFAS-E. EXIT.
073400
073500*             MOVE CAMPO A CAMPO DO REGISTRO DE ARQUIVO PARA A
073600*             LINHA CORRESPONDENTE DA TABELA EM MEMORIA, E LE A
073700*             PROXIMA LINHA DO RDNTAR NO FINAL.
073800 221-CARREGA-UMA-TARIFA SECTION.
073900     ADD 1 TO WKS-QTDE-TARIFA
074000*                   CHAVE DE BUSCA (UF_CATEGORIA) E AS CINCO FAIXAS
074100*                   FECHADAS DE PESO
074200     MOVE TAR-CHAVE-CATEGORIA  TO WKS-TAR-CHAVE(WKS-QTDE-TARIFA)
074300     MOVE TAR-ATE-10-KG        TO WKS-TAR-FAIXA-10(WKS-QTDE-TARIFA)
074400     MOVE TAR-ATE-20-KG        TO WKS-TAR-FAIXA-20(WKS-QTDE-TARIFA)
074500     MOVE TAR-ATE-40-KG        TO WKS-TAR-FAIXA-40(WKS-QTDE-TARIFA)
074600     MOVE TAR-ATE-60-KG        TO WKS-TAR-FAIXA-60(WKS-QTDE-TARIFA)
074700     MOVE TAR-ATE-100-KG       TO WKS-TAR-FAIXA-100(WKS-QTDE-TARIFA)
074800*                   VALOR POR KG ACIMA DE 100 KG
074900     MOVE TAR-EXCEDENTE-KG     TO
075000                           WKS-TAR-EXCEDENTE-KG(WKS-QTDE-TARIFA)
075100*                   PERCENTUAIS ESPECIAIS DESTA LINHA (RDN-0158)
075200     MOVE TAR-PCT-GRIS-ESPECIAL TO
075300                           WKS-TAR-PCT-GRIS-ESP(WKS-QTDE-TARIFA)
075400     MOVE TAR-PCT-FVALOR-ESPECIAL TO
075500                           WKS-TAR-PCT-FVALOR-ESP(WKS-QTDE-TARIFA)
075600     MOVE TAR-PCT-ICMS-ESPECIAL TO
075700                           WKS-TAR-PCT-ICMS-ESP(WKS-QTDE-TARIFA)
075800*                   PROXIMA LINHA DE TARIFA DO ARQUIVO
075900     READ RDNTAR
076000          AT END SET WKS-FIM-RDNTAR TO TRUE
076100     END-READ.
076200 221-CARREGA-UMA-TARIFA-E. EXIT.
076300
076400*             CADASTRO DE CIDADES - CARREGA O RDNCID GERADO PELO
076500*             RDNCAT01 (VER RDN-0119 NO HISTORICO); ASSIM COMO O
076600*             RDNTAR, CHEGA ORDENADO POR UF+NOME PARA O SEARCH ALL
076700*             DA 310 FUNCIONAR.
076800 230-CARREGA-CIDADES SECTION.
076900     READ RDNCID
077000          AT END SET WKS-FIM-RDNCID TO TRUE
077100     END-READ
077200     PERFORM 231-CARREGA-UMA-CIDADE UNTIL WKS-FIM-RDNCID.
077300 230-CARREGA-CIDADES-E. EXIT.
077400
077500*             MOVE CAMPO A CAMPO DE CADA CIDADE PARA A TABELA EM
077600*             MEMORIA - INCLUI OS INDICADORES DE TDA/TRT E O PRAZO
077700*             DE ENTREGA, USADOS MAIS ADIANTE NA 365.
077800 231-CARREGA-UMA-CIDADE SECTION.
077900     ADD 1 TO WKS-QTDE-CIDADE
078000*                   CHAVE (UF+NOME) E CATEGORIA JA CLASSIFICADA
078100*                   PELO RDNCAT01
078200     MOVE CID-UF               TO WKS-CID-UF(WKS-QTDE-CIDADE)
078300     MOVE CID-NOME              TO WKS-CID-NOME(WKS-QTDE-CIDADE)
078400     MOVE CID-CATEGORIA         TO
078500                             WKS-CID-CATEGORIA(WKS-QTDE-CIDADE)
078600*                   TDA - INDICADOR, TIPO (FIXO/PERCENTUAL) E VALOR
078700     MOVE CID-TEM-TDA           TO
078800                             WKS-CID-TEM-TDA(WKS-QTDE-CIDADE)
078900     MOVE CID-TIPO-TDA          TO
079000                             WKS-CID-TIPO-TDA(WKS-QTDE-CIDADE)
079100     MOVE CID-VALOR-TDA         TO
079200                             WKS-CID-VALOR-TDA(WKS-QTDE-CIDADE)
079300*                   TRT - MESMA ESTRUTURA DO TDA
079400     MOVE CID-TEM-TRT           TO
079500                             WKS-CID-TEM-TRT(WKS-QTDE-CIDADE)
079600     MOVE CID-TIPO-TRT          TO
079700                             WKS-CID-TIPO-TRT(WKS-QTDE-CIDADE)
079800     MOVE CID-VALOR-TRT         TO
079900                             WKS-CID-VALOR-TRT(WKS-QTDE-CIDADE)
080000*                   PRAZO DE ENTREGA (MINIMO/MAXIMO EM DIAS UTEIS)
080100*                   E TIPO DE TRANSPORTE USADO NAQUELA ROTA
080200     MOVE CID-PRAZO-MINIMO-DIAS TO
080300                             WKS-CID-PRAZO-MINIMO(WKS-QTDE-CIDADE)
080400     MOVE CID-PRAZO-MAXIMO-DIAS TO
080500                             WKS-CID-PRAZO-MAXIMO(WKS-QTDE-CIDADE)
080600     MOVE CID-TIPO-TRANSPORTE   TO
080700                             WKS-CID-TIPO-TRANSPORTE(WKS-QTDE-CIDADE)
080800*                   PROXIMA CIDADE DO CADASTRO
080900     READ RDNCID
081000          AT END SET WKS-FIM-RDNCID TO TRUE
081100     END-READ.
081200 231-CARREGA-UMA-CIDADE-E. EXIT.
081300
081400*             TABELA DE CORREDORES (POUCOS REGISTROS) - CABE
081500*             TRANQUILAMENTE NO LIMITE DE 200 LINHAS DA OCCURS;
081600*             NUNCA CHEGOU PERTO DESSE LIMITE NA PRATICA.
081700 240-CARREGA-CORREDORES SECTION.
081800     READ RDNCOR
081900          AT END SET WKS-FIM-RDNCOR TO TRUE
082000     END-READ
082100     PERFORM 241-CARREGA-UM-CORREDOR UNTIL WKS-FIM-RDNCOR.
082200 240-CARREGA-CORREDORES-E. EXIT.
082300
082400*             MOVE CAMPO A CAMPO DE CADA CORREDOR PARA A TABELA EM
082500*             MEMORIA E LE O PROXIMO REGISTRO DO RDNCOR.
082600 241-CARREGA-UM-CORREDOR SECTION.
082700     ADD 1 TO WKS-QTDE-CORREDOR
082800*                   CODIGO DO CORREDOR, FATOR MULTIPLICADOR, QTDE
082900*                   DE PRACAS DE PEDAGIO E PERCENTUAL SUBSTITUTO
083000*                   DE FVALOR DAQUELE TRECHO
083100     MOVE COR-CODIGO TO WKS-COR-CODIGO(WKS-QTDE-CORREDOR)
083200     MOVE COR-FATOR  TO WKS-COR-FATOR(WKS-QTDE-CORREDOR)
083300     MOVE COR-QTDE-PRACAS-PEDAGIO TO
083400                             WKS-COR-QTDE-PRACAS(WKS-QTDE-CORREDOR)
083500     MOVE COR-PCT-FVALOR-SUBSTITUTO TO
083600                         WKS-COR-PCT-FVALOR-SUBST(WKS-QTDE-CORREDOR)
083700*                   PROXIMO CORREDOR DO CADASTRO
083800     READ RDNCOR
083900          AT END SET WKS-FIM-RDNCOR TO TRUE
084000     END-READ.
084100 241-CARREGA-UM-CORREDOR-E. EXIT.
084200
084300*--------> SERIE 300 - LEITURA E COTACAO DE CADA PEDIDO. A
084400*          PRIMEIRA LEITURA FICA AQUI, ANTES DO LACO, SO PARA
084500*          ARMAR O INDICADOR DE FIM DE ARQUIVO; A LEITURA DO
084600*          PEDIDO SEGUINTE FOI SEPARADA NUMA ROTINA PROPRIA (302),
084700*          COBERTA NO MESMO PERFORM...THRU QUE A ROTINA QUE
084800*          CALCULA A COTACAO CORRENTE (301) - VER RDN-0219.
084900 300-PROCESSA-COTACOES SECTION.
085000     READ RDNREQ
085100          AT END SET WKS-FIM-RDNREQ TO TRUE
085200     END-READ
085300     PERFORM 301-PROCESSA-UMA-COTACAO THRU 302-LE-PROXIMA-COTACAO-E
085400        UNTIL WKS-FIM-RDNREQ.
085500 300-PROCESSA-COTACOES-E. EXIT.
085600
085700*          301 CALCULA A COTACAO DO PEDIDO QUE JA ESTA NA AREA DO
085800*          RDNREQ. A LEITURA DO PROXIMO PEDIDO FICA NA 302, LOGO
085900*          ABAIXO, PARA SEPARAR O QUE E "COTAR" DO QUE E "LER".
086000 301-PROCESSA-UMA-COTACAO SECTION.
086100     ADD 1 TO WKS-REG-LIDOS
086200*             PEDIDO SEM VALOR DE NOTA FISCAL E INCOMUM MAS NAO E
086300*             MOTIVO DE REJEICAO - O FVALOR E O GRIS SO CAEM NO
086400*             PISO MINIMO DA TABELA DE PARAMETROS (VER 350/355).
086500     IF REQ-VALOR-NOTA-FISCAL = ZERO
086600        ADD 1 TO WKS-QTDE-NOTA-FISCAL-ZERADA
086700     END-IF
086800     SET WKS-COTACAO-OK TO TRUE
086900*             SO CONTINUA A CASCATA DE CALCULO SE A CIDADE E DEPOIS
087000*             A TARIFA FOREM ACHADAS - CASO CONTRARIO O PEDIDO SAI
087100*             REJEITADO, SEM VALOR DE FRETE NENHUM CALCULADO.
087200     PERFORM 310-LOCALIZA-CIDADE
087300     IF WKS-COTACAO-OK
087400        PERFORM 315-LOCALIZA-TARIFA
087500     END-IF
087600     IF WKS-COTACAO-OK
087700*             CASCATA COMPLETA DE CALCULO DO FRETE, NA ORDEM EM
087800*             QUE UM VALOR ALIMENTA O PROXIMO (PESO -> BASE DE
087900*             FAIXA -> CORREDOR -> PEDAGIO/FVALOR/GRIS -> ICMS ->
088000*             TDA/TRT -> TOTAL ESTENDIDO) - A ORDEM NAO PODE SER
088100*             TROCADA SEM REVER TODAS AS ROTINAS SEGUINTES.
088200        PERFORM 320-RESOLVE-PARAMETROS-EFETIVOS
088300        PERFORM 330-CALCULA-PESO-CUBADO-TAXADO
088400        PERFORM 335-CALCULA-BASE-FAIXA
088500        PERFORM 340-APLICA-CORREDOR
088600        PERFORM 345-CALCULA-PEDAGIO
088700        PERFORM 350-CALCULA-FVALOR
088800        PERFORM 355-CALCULA-GRIS
088900        PERFORM 360-CALCULA-SUBTOTAL-ICMS-TOTAL
089000        PERFORM 365-APLICA-TDA-TRT
089100        PERFORM 368-CALCULA-TOTAL-EXTENDIDO
089200        ADD 1 TO WKS-REG-COTADOS
089300     ELSE
089400        ADD 1 TO WKS-REG-REJEITADOS
089500     END-IF
089600*             GRAVA O RESULTADO (OU A REJEICAO) NO RDNOUT E NA
089700*             LINHA CORRESPONDENTE DO RELATORIO IMPRESSO.
089800     PERFORM 370-GRAVA-COTACAO.
089900 301-PROCESSA-UMA-COTACAO-E. EXIT.
090000
090100*          302 SO BUSCA O PROXIMO PEDIDO DO ARQUIVO DE ENTRADA.
090200 302-LE-PROXIMA-COTACAO SECTION.
090300     READ RDNREQ
090400          AT END SET WKS-FIM-RDNREQ TO TRUE
090500     END-READ.
090600 302-LE-PROXIMA-COTACAO-E. EXIT.
090700
090800*             LOCALIZA A CIDADE DE DESTINO NA TABELA EM MEMORIA.
090900*             SE A CIDADE DO PEDIDO NAO ESTA NO CADASTRO (RDNCID),
091000*             A COTACAO E REJEITADA AQUI MESMO - NAO HA TENTATIVA
091100*             DE ADIVINHAR UMA CATEGORIA PADRAO, PORQUE QUALQUER
091200*             PALPITE PODERIA COBRAR ERRADO DO CLIENTE.
091300 310-LOCALIZA-CIDADE SECTION.
091400     MOVE RCD-UF     TO WKS-BUSCA-CID-UF
091500     MOVE RCD-CIDADE TO WKS-BUSCA-CID-NOME
091600     SET IDX-CID TO 1
091700     SEARCH ALL WKS-CID-ITEM
091800        AT END SET WKS-CIDADE-NAO-ACHADA TO TRUE
091900                   ADD 1 TO WKS-REJ-CIDADE
092000        WHEN WKS-CID-CHAVE(IDX-CID) = WKS-CHAVE-BUSCA-CIDADE
092100             CONTINUE
092200     END-SEARCH.
092300 310-LOCALIZA-CIDADE-E. EXIT.
092400
092500*             LOCALIZA A LINHA DE TARIFA DA CATEGORIA DA CIDADE.
092600*             SO RODA QUANDO A 310 ACHOU A CIDADE - A CHAVE DE
092700*             TARIFA E MONTADA A PARTIR DA UF DO PEDIDO E DA
092800*             CATEGORIA QUE O RDNCAT01 ATRIBUIU AQUELA CIDADE, NAO
092900*             A PARTIR DO NOME DA CIDADE DIRETO.
093000 315-LOCALIZA-TARIFA SECTION.
093100     MOVE RCD-UF                      TO WKS-BUSCA-TAR-UF
093200     MOVE WKS-CID-CATEGORIA(IDX-CID)  TO WKS-BUSCA-TAR-CATEGORIA
093300     MOVE WKS-CID-CATEGORIA(IDX-CID)  TO WKS-CATEGORIA-COTACAO
093400     SET IDX-TAR TO 1
093500     SEARCH ALL WKS-TAR-ITEM
093600        AT END SET WKS-TARIFA-NAO-ACHADA TO TRUE
093700                   ADD 1 TO WKS-REJ-TARIFA
093800        WHEN WKS-TAR-CHAVE(IDX-TAR) = WKS-CHAVE-BUSCA-TARIFA
093900             CONTINUE
094000     END-SEARCH.
094100 315-LOCALIZA-TARIFA-E. EXIT.
094200
094300*             PARAMETROS EFETIVOS DE GRIS/FVALOR/ICMS (RDN-0158)  010517
094400*             CADA LINHA DE TARIFA PODE TRAZER UM PERCENTUAL
094500*             ESPECIAL DE GRIS/FVALOR/ICMS (CAMPO TAR-PCT-*-ESP,
094600*             USADO PRINCIPALMENTE NO CHAMADO NORTE, ONDE O RISCO
094700*             E DIFERENTE DA MEDIA) - QUANDO ESSE CAMPO VEM
094800*             PREENCHIDO (MAIOR QUE ZERO), ELE SUBSTITUI O
094900*             PERCENTUAL PADRAO DO REGISTRO DE PARAMETROS GERAIS
095000*             PARA AQUELE PEDIDO; SENAO USA O PADRAO NORMALMENTE.
095100 320-RESOLVE-PARAMETROS-EFETIVOS SECTION.
095200     IF WKS-TAR-PCT-GRIS-ESP(IDX-TAR) > ZERO
095300        MOVE WKS-TAR-PCT-GRIS-ESP(IDX-TAR) TO
095400                                        WKS-PCT-GRIS-EFET-10K
095500        MOVE WKS-TAR-PCT-GRIS-ESP(IDX-TAR) TO
095600                                        WKS-PCT-GRIS-EFET-ACIMA
095700     ELSE
095800        MOVE WKS-PAR-PCT-GRIS-ATE-10MIL    TO
095900                                        WKS-PCT-GRIS-EFET-10K
096000        MOVE WKS-PAR-PCT-GRIS-ACIMA-10MIL  TO
096100                                        WKS-PCT-GRIS-EFET-ACIMA
096200     END-IF
096300     IF WKS-TAR-PCT-ICMS-ESP(IDX-TAR) > ZERO
096400        MOVE WKS-TAR-PCT-ICMS-ESP(IDX-TAR) TO WKS-PCT-ICMS-EFETIVO
096500     ELSE
096600        MOVE WKS-PAR-PCT-ICMS              TO WKS-PCT-ICMS-EFETIVO
096700     END-IF
096800     IF WKS-TAR-PCT-FVALOR-ESP(IDX-TAR) > ZERO
096900        MOVE WKS-TAR-PCT-FVALOR-ESP(IDX-TAR) TO
097000                                        WKS-PCT-FVALOR-EFETIVO
097100     ELSE
097200        MOVE WKS-PAR-PCT-FVALOR            TO WKS-PCT-FVALOR-EFETIVO
097300     END-IF.
097400 320-RESOLVE-PARAMETROS-EFETIVOS-E. EXIT.
097500
097600*             REGRAS 1 E 2 - PESO CUBADO E PESO TAXADO. O PESO
097700*             CUBADO NAO E O PESO REAL DA MERCADORIA - E UM PESO
097800*             CALCULADO A PARTIR DO VOLUME (LARGURA X ALTURA X
097900*             COMPRIMENTO, EM METROS) VEZES O FATOR DE CUBAGEM DO
098000*             PARAMETRO GERAL (WKS-PAR-CUBAGEM), PARA EVITAR QUE
098100*             UMA CARGA GRANDE E LEVE (TIPO ISOPOR) PAGUE FRETE
098200*             PELO PESO REAL, MUITO MENOR QUE O ESPACO QUE OCUPA
098300*             NO CAMINHAO.
098400 330-CALCULA-PESO-CUBADO-TAXADO SECTION.
098500     COMPUTE WKS-PESO-CUBADO-CALC =
098600            (REQ-LARGURA-CM     / 100) *
098700            (REQ-ALTURA-CM      / 100) *
098800            (REQ-COMPRIMENTO-CM / 100) *
098900             WKS-PAR-CUBAGEM
099000*             GUARDA O PESO CUBADO EM KG COM 2 CASAS SO PARA
099100*             IMPRESSAO NO RELATORIO - O CALCULO DA TARIFA USA A
099200*             VERSAO COM MAIS CASAS DECIMAIS (WKS-PESO-CUBADO-CALC).
099300     COMPUTE WKS-PESO-CUBADO-KG ROUNDED = WKS-PESO-CUBADO-CALC
099400*             O PESO QUE VALE PARA A TARIFA E SEMPRE O MAIOR ENTRE
099500*             O CUBADO E O REAL - NUNCA O MENOR, PARA A TRANSPOR-
099600*             TADORA NAO SAIR PERDENDO EM CARGA LEVE E VOLUMOSA.
099700     IF WKS-PESO-CUBADO-CALC > REQ-PESO-REAL-KG
099800        MOVE WKS-PESO-CUBADO-CALC TO WKS-PESO-MAIOR
099900     ELSE
100000        MOVE REQ-PESO-REAL-KG     TO WKS-PESO-MAIOR
100100     END-IF
100200*             O PESO TAXADO E O PESO MAIOR ARREDONDADO PARA CIMA
100300*             (NUNCA PARA BAIXO) - A MOVE TRUNCA AS CASAS DECIMAIS
100400*             AO GRAVAR NUM CAMPO INTEIRO, E O IF A SEGUIR CORRIGE
100500*             ESSE TRUNCAMENTO SOMANDO 1 KG QUANDO HAVIA FRACAO,
100600*             PARA A FAIXA DE TARIFA SER SEMPRE A FAVOR DA EMPRESA.
100700     MOVE WKS-PESO-MAIOR TO WKS-PESO-TAXADO
100800     IF WKS-PESO-MAIOR > WKS-PESO-TAXADO
100900        ADD 1 TO WKS-PESO-TAXADO
101000     END-IF.
101100 330-CALCULA-PESO-CUBADO-TAXADO-E. EXIT.
101200
101300*             REGRA 3 - BASE DA FAIXA DE PESO (SEM CORREDOR AINDA).
101400*             O CADASTRO DE TARIFAS (RDNTAR) TRAZ UM VALOR FIXO
101500*             PARA CADA UMA DAS CINCO FAIXAS DE PESO (ATE 10, 20,
101600*             40, 60 E 100 KG) - A COTACAO USA A PRIMEIRA FAIXA
101700*             QUE COMPORTA O PESO TAXADO DO PEDIDO, NUNCA A MAIS
101800*             PROXIMA POR CIMA OU POR BAIXO.
101900 335-CALCULA-BASE-FAIXA SECTION.
102000     EVALUATE TRUE
102100        WHEN WKS-PESO-TAXADO <= 10
102200             MOVE WKS-TAR-FAIXA-10(IDX-TAR) TO WKS-BASE-SEM-CORREDOR
102300        WHEN WKS-PESO-TAXADO <= 20
102400             MOVE WKS-TAR-FAIXA-20(IDX-TAR) TO WKS-BASE-SEM-CORREDOR
102500        WHEN WKS-PESO-TAXADO <= 40
102600             MOVE WKS-TAR-FAIXA-40(IDX-TAR) TO WKS-BASE-SEM-CORREDOR
102700        WHEN WKS-PESO-TAXADO <= 60
102800             MOVE WKS-TAR-FAIXA-60(IDX-TAR) TO WKS-BASE-SEM-CORREDOR
102900        WHEN WKS-PESO-TAXADO <= 100
103000             MOVE WKS-TAR-FAIXA-100(IDX-TAR) TO
103100                                              WKS-BASE-SEM-CORREDOR
103200*             ACIMA DE 100 KG NAO HA MAIS FAIXA FIXA - A BASE VIRA
103300*             A FAIXA DE 100 KG MAIS O EXCEDENTE (PESO TAXADO
103400*             MENOS 100) MULTIPLICADO PELO VALOR POR KG EXCEDENTE
103500*             DA LINHA DE TARIFA. ESTE VALOR AINDA NAO TEM O FATOR
103600*             DE CORREDOR APLICADO - ISSO SO ACONTECE NA 340,
103700*             PORQUE O FATOR DE CORREDOR SE APLICA DE FORMA
103800*             DIFERENTE CONFORME O PESO ESTEJA DENTRO OU FORA
103900*             DESTA FAIXA DE 100 KG (VER O IF NA 340).
104000        WHEN OTHER
104100             COMPUTE WKS-BASE-FAIXA-UNSPLIT =
104200                     WKS-TAR-FAIXA-100(IDX-TAR) +
104300                     (WKS-PESO-TAXADO - 100) *
104400                      WKS-TAR-EXCEDENTE-KG(IDX-TAR)
104500     END-EVALUATE.
104600 335-CALCULA-BASE-FAIXA-E. EXIT.
104700
104800*             REGRA 4 - FATOR DE CORREDOR SOBRE A BASE E EXCEDENTE 950902
104900*             CORREDOR E UMA ROTA COM PEDAGIO OU RISCO DIFERENTE
105000*             DA MEDIA (CHAMADO "CORREDOR" NO JARGAO DA TARIFACAO,
105100*             VER RDN-0109) - NEM TODA CIDADE TEM CORREDOR; QUANDO
105200*             NAO TEM, O FATOR FICA 1.000 (NEUTRO) E AS PRACAS DE
105300*             PEDAGIO E O FVALOR SUBSTITUTO FICAM ZERADOS.
105400 340-APLICA-CORREDOR SECTION.
105500*             A CHAVE DE CORREDOR E UF + 4 PRIMEIRAS LETRAS DO
105600*             NOME DA CIDADE - O CADASTRO DE CORREDORES NAO TEM O
105700*             NOME COMPLETO PORQUE VARIAS CIDADES DO MESMO TRECHO
105800*             COMPARTILHAM O MESMO CORREDOR (VER COMENTARIO NA
105900*             WKS-CHAVE-BUSCA-CORREDOR).
106000     MOVE RCD-UF            TO WKS-BUSCA-COR-UF
106100     MOVE RCD-CIDADE(1:4)   TO WKS-BUSCA-COR-CIDADE4
106200     MOVE 1.000             TO WKS-FATOR-CORREDOR
106300     MOVE ZERO              TO WKS-PRACAS-CORREDOR
106400     MOVE ZERO              TO WKS-PCT-FVALOR-SUBSTITUTO
106500*             SO PESQUISA A TABELA SE ELA FOI CARREGADA COM ALGUM
106600*             REGISTRO - EVITA UM SEARCH ALL NUMA TABELA VAZIA.
106700     IF WKS-QTDE-CORREDOR > ZERO
106800        SET IDX-COR TO 1
106900        SEARCH ALL WKS-COR-ITEM
107000           AT END CONTINUE
107100           WHEN WKS-COR-CODIGO(IDX-COR) = WKS-CHAVE-BUSCA-CORREDOR
107200                MOVE WKS-COR-FATOR(IDX-COR)      TO
107300                                               WKS-FATOR-CORREDOR
107400                MOVE WKS-COR-QTDE-PRACAS(IDX-COR) TO
107500                                               WKS-PRACAS-CORREDOR
107600                MOVE WKS-COR-PCT-FVALOR-SUBST(IDX-COR) TO
107700                                           WKS-PCT-FVALOR-SUBSTITUTO
107800        END-SEARCH
107900     END-IF
108000*             O FATOR DE CORREDOR MULTIPLICA A BASE E O EXCEDENTE
108100*             SEPARADAMENTE QUANDO O PESO PASSA DE 100 KG, PORQUE
108200*             SAO DUAS PARCELAS DE PRECO DIFERENTES NA TABELA DE
108300*             TARIFAS (A FAIXA FIXA DE 100 KG E O VALOR POR KG
108400*             EXCEDENTE); ATE 100 KG SO HA UMA PARCELA (A BASE
108500*             SEM CORREDOR CALCULADA NA 335), ENTAO O FATOR
108600*             MULTIPLICA ELA DIRETO E O EXCEDENTE FICA ZERO.
108700     IF WKS-PESO-TAXADO > 100
108800        COMPUTE WKS-VALOR-BASE-COMBINADA ROUNDED =
108900                WKS-BASE-FAIXA-UNSPLIT * WKS-FATOR-CORREDOR
109000        COMPUTE WKS-BASE-FAIXA ROUNDED =
109100                WKS-TAR-FAIXA-100(IDX-TAR) * WKS-FATOR-CORREDOR
109200        COMPUTE WKS-VALOR-EXCEDENTE ROUNDED =
109300                (WKS-PESO-TAXADO - 100) *
109400                 WKS-TAR-EXCEDENTE-KG(IDX-TAR) * WKS-FATOR-CORREDOR
109500     ELSE
109600        COMPUTE WKS-VALOR-BASE-COMBINADA ROUNDED =
109700                WKS-BASE-SEM-CORREDOR * WKS-FATOR-CORREDOR
109800        MOVE WKS-VALOR-BASE-COMBINADA TO WKS-BASE-FAIXA
109900        MOVE ZERO TO WKS-VALOR-EXCEDENTE
110000     END-IF.
110100 340-APLICA-CORREDOR-E. EXIT.
110200
110300*             REGRA 5 - PEDAGIO, FIXO OU POR PRACA DE PEDAGIO. SE
110400*             O CORREDOR DA CIDADE TEM PRACAS DE PEDAGIO CADASTRA-
110500*             DAS, O PEDAGIO E O VALOR UNITARIO DO PARAMETRO GERAL
110600*             VEZES A QUANTIDADE DE PRACAS DAQUELE CORREDOR; SEM
110700*             CORREDOR (OU CORREDOR SEM PRACA CADASTRADA), COBRA-SE
110800*             SO UMA PRACA (O VALOR UNITARIO PURO).
110900 345-CALCULA-PEDAGIO SECTION.
111000     IF WKS-PRACAS-CORREDOR > ZERO
111100        COMPUTE WKS-PEDAGIO =
111200                WKS-PRACAS-CORREDOR * WKS-PAR-PEDAGIO-UNITARIO
111300     ELSE
111400        MOVE WKS-PAR-PEDAGIO-UNITARIO TO WKS-PEDAGIO
111500     END-IF.
111600 345-CALCULA-PEDAGIO-E. EXIT.
111700
111800*             REGRA 6 - FVALOR (AD-VALOREM), COM PISO MINIMO. O
111900*             PERCENTUAL USADO E O SUBSTITUTO DO CORREDOR QUANDO
112000*             HOUVER (ALGUNS CORREDORES TEM PERCENTUAL PROPRIO DE
112100*             FVALOR POR CAUSA DE RISCO DE ROUBO DE CARGA MAIOR
112200*             NA ROTA), SENAO E O PERCENTUAL EFETIVO JA RESOLVIDO
112300*             NA 320 (ESPECIAL DA TARIFA OU PADRAO DO PARAMETRO).
112400 350-CALCULA-FVALOR SECTION.
112500     IF WKS-PCT-FVALOR-SUBSTITUTO > ZERO
112600        MOVE WKS-PCT-FVALOR-SUBSTITUTO TO WKS-PCT-FVALOR-USAR
112700     ELSE
112800        MOVE WKS-PCT-FVALOR-EFETIVO    TO WKS-PCT-FVALOR-USAR
112900     END-IF
113000     COMPUTE WKS-FVALOR ROUNDED =
113100             REQ-VALOR-NOTA-FISCAL * WKS-PCT-FVALOR-USAR
113200*             O FVALOR NUNCA SAI ABAIXO DO PISO DO PARAMETRO GERAL
113300*             - PROTEGE O FRETE DE NOTAS FISCAIS DE VALOR MUITO
113400*             BAIXO (OU ZERADO, VER WKS-QTDE-NOTA-FISCAL-ZERADA).
113500     IF WKS-FVALOR < WKS-PAR-FVALOR-MINIMO
113600        MOVE WKS-PAR-FVALOR-MINIMO TO WKS-FVALOR
113700     END-IF.
113800 350-CALCULA-FVALOR-E. EXIT.
113900
114000*             REGRA 7 - GRIS (SEGURO), COM PISO MINIMO. O
114100*             PERCENTUAL DE GRIS MUDA CONFORME O VALOR DA NOTA
114200*             FISCAL ESTAR ATE OU ACIMA DE R$ 10.000,00 - NOTA DE
114300*             VALOR ALTO PAGA UM PERCENTUAL DIFERENTE (USUALMENTE
114400*             MENOR) PORQUE O RISCO NAO CRESCE NA MESMA PROPORCAO
114500*             DO VALOR SEGURADO.
114600 355-CALCULA-GRIS SECTION.
114700     IF REQ-VALOR-NOTA-FISCAL <= 10000.00
114800        MOVE WKS-PCT-GRIS-EFET-10K   TO WKS-PCT-GRIS-USAR
114900     ELSE
115000        MOVE WKS-PCT-GRIS-EFET-ACIMA TO WKS-PCT-GRIS-USAR
115100     END-IF
115200     COMPUTE WKS-GRIS ROUNDED =
115300             REQ-VALOR-NOTA-FISCAL * WKS-PCT-GRIS-USAR
115400*             MESMA LOGICA DE PISO MINIMO DO FVALOR, SO QUE COM O
115500*             PISO PROPRIO DO GRIS NO PARAMETRO GERAL.
115600     IF WKS-GRIS < WKS-PAR-GRIS-MINIMO
115700        MOVE WKS-PAR-GRIS-MINIMO TO WKS-GRIS
115800     END-IF.
115900 355-CALCULA-GRIS-E. EXIT.
116000
116100*             REGRAS 8 E 9 - SUBTOTAL, ICMS E TOTAL BASE. O
116200*             SUBTOTAL SOMA A BASE JA COM CORREDOR (VER 340), O
116300*             PEDAGIO, O FVALOR E O GRIS - NESTA ORDEM, ANTES DE
116400*             APLICAR O ICMS, PORQUE O ICMS INCIDE SOBRE O FRETE
116500*             COMPLETO (BASE + ACESSORIOS), NAO SO SOBRE A BASE.
116600 360-CALCULA-SUBTOTAL-ICMS-TOTAL SECTION.
116700     COMPUTE WKS-SUBTOTAL =
116800             WKS-VALOR-BASE-COMBINADA + WKS-PEDAGIO +
116900             WKS-FVALOR + WKS-GRIS
117000     COMPUTE WKS-ICMS ROUNDED = WKS-SUBTOTAL * WKS-PCT-ICMS-EFETIVO
117100     COMPUTE WKS-TOTAL-BASE ROUNDED = WKS-SUBTOTAL + WKS-ICMS.
117200 360-CALCULA-SUBTOTAL-ICMS-TOTAL-E. EXIT.
117300
117400*             REGRAS 10 E 11 - TDA E TRT DO CADASTRO DE CIDADES. SO
117500*             UM SUBCONJUNTO DE CIDADES TEM TDA (TAXA DE DIFICIL
117600*             ACESSO) OU TRT (TAXA DE RODOFLUVIAL/TRANSBORDO) - O
117700*             INDICADOR E O VALOR DE CADA UM VEM DO CADASTRO DE
117800*             CIDADES (RDNCID), PREENCHIDO A MAO PELO PESSOAL DE
117900*             TARIFACAO (VER COMENTARIO NA 270 DO RDNCAT01).
118000 365-APLICA-TDA-TRT SECTION.
118100*             TDA PODE SER VALOR FIXO OU PERCENTUAL SOBRE A NOTA
118200*             FISCAL, CONFORME O INDICADOR CID-TIPO-TDA.
118300     IF WKS-CID-COM-TDA(IDX-CID)
118400        IF WKS-CID-TDA-E-FIXO(IDX-CID)
118500           MOVE WKS-CID-VALOR-TDA(IDX-CID) TO WKS-TDA
118600        ELSE
118700           COMPUTE WKS-TDA ROUNDED =
118800                   REQ-VALOR-NOTA-FISCAL * WKS-CID-VALOR-TDA(IDX-CID)
118900        END-IF
119000     ELSE
119100        MOVE ZERO TO WKS-TDA
119200     END-IF
119300*             TRT SEGUE A MESMA LOGICA DO TDA, MAS QUANDO E
119400*             PERCENTUAL INCIDE SOBRE O TOTAL BASE (JA COM ICMS),
119500*             NAO SOBRE A NOTA FISCAL - SAO BASES DE CALCULO
119600*             DIFERENTES, NAO TROCAR UMA PELA OUTRA.
119700     IF WKS-CID-COM-TRT(IDX-CID)
119800        IF WKS-CID-TRT-E-FIXO(IDX-CID)
119900           MOVE WKS-CID-VALOR-TRT(IDX-CID) TO WKS-TRT
120000        ELSE
120100           COMPUTE WKS-TRT ROUNDED =
120200                   WKS-TOTAL-BASE * WKS-CID-VALOR-TRT(IDX-CID)
120300        END-IF
120400     ELSE
120500        MOVE ZERO TO WKS-TRT
120600     END-IF
120700*             PRAZO DE ENTREGA SO SAI PREENCHIDO QUANDO O CADASTRO
120800*             DE CIDADES TEM OS DOIS LIMITES (MINIMO E MAXIMO)
120900*             CADASTRADOS - CIDADE SEM PRAZO CADASTRADO SAI COM
121000*             ZERO NOS DOIS CAMPOS, E O RELATORIO IMPRIME "0-0"
121100*             NESSE CASO, SINAL PARA O PESSOAL DE TARIFACAO
121200*             COMPLETAR O CADASTRO.
121300     IF WKS-CID-PRAZO-MINIMO(IDX-CID) > ZERO AND
121400        WKS-CID-PRAZO-MAXIMO(IDX-CID) > ZERO
121500        MOVE WKS-CID-PRAZO-MINIMO(IDX-CID) TO WKS-PRAZO-MINIMO
121600        MOVE WKS-CID-PRAZO-MAXIMO(IDX-CID) TO WKS-PRAZO-MAXIMO
121700     ELSE
121800        MOVE ZERO TO WKS-PRAZO-MINIMO
121900        MOVE ZERO TO WKS-PRAZO-MAXIMO
122000     END-IF.
122100 365-APLICA-TDA-TRT-E. EXIT.
122200
122300*             REGRAS 12 E 13 - TOTAL ESTENDIDO E TOTAL C/EMBALAGEM.
122400*             O TOTAL ESTENDIDO SOMA TODAS AS PARCELAS JA
122500*             CALCULADAS NAS ROTINAS ANTERIORES (335 A 365) - E O
122600*             VALOR DO FRETE PROPRIAMENTE DITO, SEM EMBALAGEM. O
122700*             TOTAL COM EMBALAGEM E O QUE REALMENTE SAI NA NOTA DE
122800*             COBRANCA AO CLIENTE.
122900 368-CALCULA-TOTAL-EXTENDIDO SECTION.
123000     COMPUTE WKS-TOTAL-EXTENDIDO ROUNDED =
123100             WKS-BASE-FAIXA + WKS-VALOR-EXCEDENTE + WKS-PEDAGIO +
123200             WKS-FVALOR + WKS-GRIS + WKS-ICMS + WKS-TDA + WKS-TRT
123300     COMPUTE WKS-TOTAL-COM-EMBALAGEM =
123400             WKS-TOTAL-EXTENDIDO + REQ-VALOR-EMBALAGEM
123500*             OS ACUMULADORES GERAIS ALIMENTAM OS TOTAIS DO RODAPE
123600*             DO RELATORIO (TYPE IS RF) - SAO SOMADOS AQUI, PEDIDO
123700*             A PEDIDO, EM VEZ DE DEIXAR O REPORT WRITER SOMAR
123800*             SOZINHO, PORQUE O CONSOLE (800-ESTATISTICAS) TAMBEM
123900*             PRECISA DESSE TOTAL E RODA DEPOIS DO TERMINATE DO
124000*             RELATORIO.
124100     ADD WKS-PEDAGIO         TO WKS-TOTAL-PEDAGIO
124200     ADD WKS-FVALOR          TO WKS-TOTAL-FVALOR
124300     ADD WKS-GRIS            TO WKS-TOTAL-GRIS
124400     ADD WKS-ICMS            TO WKS-TOTAL-ICMS
124500     ADD WKS-TDA             TO WKS-TOTAL-TDA
124600     ADD WKS-TRT             TO WKS-TOTAL-TRT
124700     ADD WKS-TOTAL-COM-EMBALAGEM TO WKS-TOTAL-FRETE.
124800 368-CALCULA-TOTAL-EXTENDIDO-E. EXIT.
124900
125000*--------> SERIE 370 - MONTAGEM E GRAVACAO DO REGISTRO DE SAIDA,
125100*          MAIS A LINHA CORRESPONDENTE NO RELATORIO IMPRESSO. ESTA
125200*          ROTINA RODA PARA TODO PEDIDO, COTADO OU REJEITADO - O
125300*          RDNOUT TEM QUE TER UM REGISTRO POR PEDIDO LIDO, MESMO
125400*          QUANDO A COTACAO FALHOU, PARA O SISTEMA DE FATURAMENTO
125500*          SABER QUE AQUELE PEDIDO FOI PROCESSADO E PRECISA DE
125600*          ATENCAO MANUAL.
125700 370-GRAVA-COTACAO SECTION.
125800     INITIALIZE REG-RDNSAI
125900     MOVE REQ-IDENTIFICADOR TO SAI-IDENTIFICADOR
126000*             COTACAO OK: GRAVA TODOS OS VALORES CALCULADOS.
126100*             COTACAO REJEITADA: SO GRAVA O STATUS DE REJEICAO
126200*             (CIDADE NAO ACHADA OU TARIFA NAO ACHADA) - TODOS OS
126300*             CAMPOS DE VALOR FICAM ZERADOS PELO INITIALIZE ACIMA.
126400     IF WKS-COTACAO-OK
126500*                   PESO - CUBADO E TAXADO (330)
126600        MOVE WKS-PESO-CUBADO-KG      TO SAI-PESO-CUBADO-KG
126700        MOVE WKS-PESO-TAXADO         TO SAI-PESO-TAXADO-KG
126800*                   BASE DE FAIXA JA COM CORREDOR (335/340)
126900        MOVE WKS-BASE-FAIXA          TO SAI-BASE-FAIXA
127000        MOVE WKS-VALOR-EXCEDENTE     TO SAI-VALOR-EXCEDENTE
127100*                   PARCELAS ACESSORIAS, NA ORDEM DAS REGRAS 5 A 11
127200        MOVE WKS-PEDAGIO             TO SAI-PEDAGIO
127300        MOVE WKS-FVALOR              TO SAI-FVALOR
127400        MOVE WKS-GRIS                TO SAI-GRIS
127500        MOVE WKS-ICMS                TO SAI-ICMS
127600        MOVE WKS-TDA                 TO SAI-TDA
127700        MOVE WKS-TRT                 TO SAI-TRT
127800*                   TOTAIS FINAIS E PRAZO DE ENTREGA (368)
127900        MOVE WKS-TOTAL-EXTENDIDO     TO SAI-TOTAL
128000        MOVE REQ-VALOR-EMBALAGEM     TO SAI-EMBALAGEM
128100        MOVE WKS-TOTAL-COM-EMBALAGEM TO SAI-TOTAL-COM-EMBALAGEM
128200        MOVE WKS-PRAZO-MINIMO        TO SAI-PRAZO-MINIMO-DIAS
128300        MOVE WKS-PRAZO-MAXIMO        TO SAI-PRAZO-MAXIMO-DIAS
128400        SET SAI-STATUS-OK            TO TRUE
128500        MOVE 'OK'                    TO WKS-STATUS-COTACAO
128600     ELSE
128700        MOVE WKS-STATUS-COTACAO      TO SAI-STATUS
128800     END-IF
128900     WRITE REG-RDNSAI
129000     IF FS-RDNOUT NOT = 0
129100        DISPLAY "==> ERRO AO GRAVAR COTACAO : " REQ-IDENTIFICADOR
129200                 " FILE STATUS : " FS-RDNOUT UPON CONSOLE
129300        MOVE 91 TO RETURN-CODE
129400     END-IF
129500*             GENERATE DISPARA O REPORT WRITER, QUE IMPRIME A
129600*             LINHA DE DETALHE (OU DE REJEICAO) NO RELATORIO E
129700*             ACUMULA OS SOMATORIOS DA QUEBRA DE CONTROLE POR UF
129800*             (SUBTOTAL-UF) E DO RODAPE FINAL (TYPE IS RF).
129900     IF WKS-COTACAO-OK
130000        GENERATE LINHA-DETALHE
130100     ELSE
130200        GENERATE LINHA-REJEITADA
130300     END-IF.
130400 370-GRAVA-COTACAO-E. EXIT.
130500
130600*--------> SERIE 800 - ESTATISTICAS FINAIS NO CONSOLE. RODA DEPOIS
130700*          DO TERMINATE DO RELATORIO, ENTAO OS ACUMULADORES USADOS
130800*          AQUI SAO OS DA WORKING-STORAGE (WKS-TOTAL-*), NAO OS DO
130900*          REPORT WRITER, QUE JA FORAM IMPRESSOS E DESCARTADOS.
131000 800-ESTATISTICAS SECTION.
131100*             CONTAGEM DAS TABELAS CARREGADAS NA 200 - SERVE PARA
131200*             O OPERADOR DESCONFIAR NA HORA SE UM DIA O RDNTAR OU
131300*             O RDNCID CHEGAREM VAZIOS OU MUITO MENORES QUE O NORMAL
131400     DISPLAY "**********************************************"
131500             UPON CONSOLE
131600     DISPLAY "*   ESTATISTICAS - COTACAO DE FRETE RDNFRT01  *"
131700             UPON CONSOLE
131800     DISPLAY "**********************************************"
131900             UPON CONSOLE
132000     DISPLAY "  TARIFAS CARREGADAS      : " WKS-QTDE-TARIFA
132100             UPON CONSOLE
132200     DISPLAY "  CIDADES CARREGADAS      : " WKS-QTDE-CIDADE
132300             UPON CONSOLE
132400     DISPLAY "  CORREDORES CARREGADOS   : " WKS-QTDE-CORREDOR
132500             UPON CONSOLE
132600*             MOVIMENTO DO DIA - LIDOS DEVE SER SEMPRE IGUAL A
132700*             COTADOS MAIS REJEITADOS, SENAO ALGUMA COISA FUROU
132800*             NA SERIE 300 E PRECISA SER INVESTIGADA ANTES DE
132900*             LIBERAR O ARQUIVO DE SAIDA PARA O FATURAMENTO
133000     DISPLAY "  PEDIDOS LIDOS           : " WKS-REG-LIDOS
133100             UPON CONSOLE
133200     DISPLAY "  PEDIDOS COTADOS         : " WKS-REG-COTADOS
133300             UPON CONSOLE
133400     DISPLAY "  PEDIDOS REJEITADOS      : " WKS-REG-REJEITADOS
133500             UPON CONSOLE
133600     DISPLAY "     - CIDADE NAO ACHADA  : " WKS-REJ-CIDADE
133700             UPON CONSOLE
133800     DISPLAY "     - TARIFA NAO ACHADA  : " WKS-REJ-TARIFA
133900             UPON CONSOLE
134000*             CONTADOR AVULSO DA RDN-0219 - QUANTO MAIOR ESTE
134100*             NUMERO, MAIS PEDIDOS VIERAM SEM VALOR DE NOTA FISCAL
134200*             DO SISTEMA COMERCIAL NAQUELE DIA
134300     DISPLAY "  NOTA FISCAL ZERADA/VAZIA: "
134400             WKS-QTDE-NOTA-FISCAL-ZERADA UPON CONSOLE
134500     DISPLAY "  TOTAL GERAL DE FRETE    : " WKS-TOTAL-FRETE
134600             UPON CONSOLE
134700     DISPLAY "**********************************************"
134800             UPON CONSOLE.
134900 800-ESTATISTICAS-E. EXIT.
135000
135100*--------> SERIE 900 - ENCERRAMENTO DOS ARQUIVOS. FECHA NA ORDEM
135200*          INVERSA DA ABERTURA (110) - OS QUATRO ARQUIVOS DE
135300*          TABELA PRIMEIRO, DEPOIS O ARQUIVO DE PEDIDOS, A SAIDA
135400*          E POR ULTIMO O RELATORIO (O TERMINATE DO RELATORIO JA
135500*          FOI FEITO NA 370/800, AQUI SO SE FECHA O PS FISICO)
135600 900-ENCERRA-ARQUIVOS SECTION.
135700     CLOSE RDNPAR
135800     CLOSE RDNTAR
135900     CLOSE RDNCID
136000     CLOSE RDNCOR
136100     CLOSE RDNREQ
136200     CLOSE RDNOUT
136300     CLOSE RELATORIO.
136400 900-ENCERRA-ARQUIVOS-E. EXIT.
