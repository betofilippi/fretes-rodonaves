000100******************************************************************
000200*               COPY RDNPAR - PARAMETROS GERAIS DE FRETE         *
000300*------------------------------------------------------------------
000400* LAYOUT DO ARQUIVO RDNPAR (PS, 80 BYTES) - REGISTRO UNICO COM   *
000500* OS PARAMETROS PADRAO USADOS QUANDO A TARIFA NAO TRAZ UM VALOR  *
000600* REGIONAL ESPECIAL (VER TAR-PCT-GRIS-ESPECIAL E SEMELHANTES EM  *
000700* RDNTAR). LIDO UMA UNICA VEZ NA ROTINA 220-CARREGA-PARAMETROS.  *
000800*------------------------------------------------------------------
000900* 1995-03-14 JPM CHAMADO RDN-0101 - LAYOUT INICIAL               *
001000******************************************************************
001100 01  REG-RDNPAR.
001200     05 PAR-CUBAGEM-KG-M3          PIC 9(04)V99.
001300     05 PAR-PCT-FVALOR             PIC 9V9(05).
001400     05 PAR-FVALOR-MINIMO          PIC 9(03)V99.
001500     05 PAR-PCT-GRIS-ATE-10MIL     PIC 9V9(05).
001600     05 PAR-PCT-GRIS-ACIMA-10MIL   PIC 9V9(05).
001700     05 PAR-GRIS-MINIMO            PIC 9(03)V99.
001800     05 PAR-PEDAGIO-UNITARIO       PIC 9(03)V99.
001900     05 PAR-PCT-ICMS               PIC 9V9(05).
002000     05 FILLER                     PIC X(35).
