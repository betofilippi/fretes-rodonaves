000100******************************************************************
000200* DATA        : 20/03/1995                                       *
000300* PROGRAMADOR : JOAO PEREIRA MACHADO                             *
000400* APLICACAO   : FRETES                                           *
000500* PROGRAMA    : RDNVAL01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRICAO   : PROGRAMA QUE LE A TABELA DE TARIFAS (RDNTAR) E   *
000800*             : VERIFICA, PARA CADA LINHA, SE OS VALORES DAS     *
000900*             : FAIXAS DE PESO (ATE 10, 20, 40, 60 E 100 KG)     *
001000*             : CRESCEM (OU PERMANECEM IGUAIS) DA ESQUERDA PARA  *
001100*             : A DIREITA. LINHAS COM FAIXA FORA DE PROGRESSAO   *
001200*             : SAO LISTADAS NO SPOOL PARA CORRECAO DO CADASTRO. *
001300* ARQUIVOS    : RDNTAR (PS ENTRADA)                              *
001400* PROGRAMA(S) : NAO APLICA                                       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. RDNVAL01.
001800 AUTHOR. JOAO PEREIRA MACHADO.
001900 INSTALLATION. RODONAVES TRANSPORTES LTDA - CPD PLANEJAMENTO.
002000 DATE-WRITTEN. 20/03/1995.
002100 DATE-COMPILED.
002200 SECURITY. USO INTERNO - ACESSO RESTRITO AO PESSOAL DO CPD.
002300******************************************************************
002400*                      HISTORICO DE ALTERACOES                   *
002500*------------------------------------------------------------------
002600* 1995-03-20 JPM RDN-0102 PROGRAMA ORIGINAL - VERIFICACAO FAIXA  *
002700*            A FAIXA EM SEQUENCIA FIXA (10/20/40/60/100)         *
002800* 1996-06-04 LFC RDN-0114 CORRIGIDO - FAIXA ZERADA (NAO USADA    *
002900*            NAQUELA CATEGORIA) NAO DEVE REPROVAR A LINHA        *
003000* 1998-12-10 LFC RDN-0129 ANO 2000 - REVISADAS AS DATAS DE       *
003100*            TRABALHO DO PROGRAMA PARA 4 DIGITOS DE ANO          *
003200* 2004-07-09 MSA RDN-0166 REESCRITO PARA VARRER AS FAIXAS COMO   *
003300*            TABELA (TAR-FAIXA-TABELA) EM VEZ DE CAMPOS SOLTOS   *
003400* 2010-02-25 MSA RDN-0191 INCLUIDA CONTAGEM SEPARADA DE LINHAS   *
003500*            VALIDAS E INVALIDAS NAS ESTATISTICAS FINAIS         *
003600* 2015-03-02 MSA RDN-0210 ROTINA DE LEITURA SEPARADA DA ROTINA   *
003700*            DE CONFERENCIA (301/302) - PEDIDO DO SUPERVISOR     *
003800*            PARA FACILITAR O TREINAMENTO DE OPERADOR NOVATO     *
003900* 2017-01-10 LFC RDN-0224 INCLUIDO CONTADOR AVULSO (NIVEL 77) DE *
004000*            LINHAS DESCARTADAS POR ERRO DE LEITURA NO RDNTAR    *
004100******************************************************************
004200*   ESTE PROGRAMA E RODADO ANTES DO RDNFRT01 SEMPRE QUE O CPD    *
004300*   RECEBE UM CADASTRO DE TARIFAS NOVO OU ATUALIZADO, DENTRO DO  *
004400*   FLUXO NOTURNO DO LOTE DE FRETES. ELE NAO CORRIGE NADA - SO   *
004500*   AVISA. A CORRECAO DO CADASTRO (RDNTAR) E FEITA A MAO PELO    *
004600*   PESSOAL DE TARIFACAO A PARTIR DA LISTAGEM QUE ESTE PROGRAMA  *
004700*   MANDA PARA O SPOOL. SE ESTE PROGRAMA TERMINAR COM LINHAS     *
004800*   INVALIDAS E O CADASTRO NAO FOR CORRIGIDO, O RDNFRT01 VAI     *
004900*   COTAR ERRADO PARA AQUELA CATEGORIA (A FAIXA MENOR PODE FICAR *
005000*   MAIS CARA QUE A FAIXA MAIOR), POR ISSO A VALIDACAO E RODADA  *
005100*   SEMPRE, MESMO QUANDO O CADASTRO "PARECE" TER VINDO CERTO.    *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600*    UPSI-0 LIGA A LISTAGEM DETALHADA DE CADA LINHA CONFERIDA NO
005700*    CONSOLE (USADO SO EM TESTE DE CADASTRO NOVO); DESLIGADO, SO
005800*    SAEM AS LINHAS REPROVADAS E O RESUMO FINAL.
005900     UPSI-0 ON STATUS IS WKS-UPSI-LISTAGEM-DETALHE
006000            OFF STATUS IS WKS-UPSI-SEM-LISTAGEM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    RDNTAR CHEGA JA CLASSIFICADO POR UF_CATEGORIA (MESMA CHAVE
006400*    QUE O RDNFRT01 USA NA SEARCH ALL); A VARREDURA AQUI E LINHA
006500*    A LINHA E NAO DEPENDE DESSA ORDEM, MAS O ARQUIVO JA VEM
006600*    ASSIM DO CADASTRO, ENTAO NAO HA NECESSIDADE DE SORT.
006700     SELECT RDNTAR  ASSIGN TO RDNTAR
006800                    ORGANIZATION IS LINE SEQUENTIAL
006900                    FILE STATUS  IS FS-RDNTAR.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  RDNTAR.
007300     COPY RDNTAR.
007400 WORKING-STORAGE SECTION.
007500*                    VARIAVEIS DE FILE STATUS
007600 01  FS-RDNTAR                       PIC 9(02) VALUE ZEROS.
007700*                    CONTROLADOR DE FIM DE ARQUIVO
007800 01  WKS-FIM-ARQUIVO                 PIC X(01) VALUE 'N'.
007900     88 WKS-FIM-RDNTAR                        VALUE 'S'.
008000*                    CONTADORES (TODOS BINARIOS)
008100 01  WKS-CONTADORES.
008200     05 WKS-LINHAS-LIDAS             PIC 9(06) COMP VALUE ZERO.
008300     05 WKS-LINHAS-VALIDAS           PIC 9(06) COMP VALUE ZERO.
008400     05 WKS-LINHAS-INVALIDAS         PIC 9(06) COMP VALUE ZERO.
008500     05 FILLER                       PIC X(04) VALUE SPACES.
008600*                    CONTADOR AVULSO - LINHAS DESCARTADAS POR
008700*                    ERRO DE LEITURA FISICA NO RDNTAR (RDN-0224);
008800*                    NAO ENTRA NO GRUPO ACIMA PORQUE NAO E UMA
008900*                    LINHA "LIDA" NO SENTIDO DA REGRA DE NEGOCIO,
009000*                    E SIM UM PROBLEMA DE SUPORTE/ARQUIVO.
009100 77  WKS-LINHAS-EM-ERRO-LEITURA      PIC 9(04) COMP VALUE ZERO.
009200*                    INDICADOR DE RESULTADO DA VARREDURA
009300 01  WKS-RESULTADO-FAIXA             PIC X(01) VALUE 'V'.
009400     88 WKS-FAIXA-OK                          VALUE 'V'.
009500     88 WKS-FAIXA-FORA-DE-ORDEM               VALUE 'I'.
009600*                    ULTIMO VALOR DE FAIXA NAO-ZERO VISTO
009700 01  WKS-VALOR-ANTERIOR              PIC 9(05)V99 VALUE ZERO.
009800*                    APANHADO DA LINHA PARA LISTAGEM DE ERRO
009900 01  WKS-CATEGORIA-EDIT              PIC X(25) VALUE SPACES.
010000 01  WKS-CATEGORIA-EDIT-R REDEFINES WKS-CATEGORIA-EDIT.
010100     05 WKS-CATEGORIA-EDIT-UF        PIC X(02).
010200     05 WKS-CATEGORIA-EDIT-RESTO     PIC X(23).
010300 PROCEDURE DIVISION.
010400*--------> SERIE 100 - ROTEIRO PRINCIPAL DO PROGRAMA
010500*          ABRE, VARRE TODO O CADASTRO DE TARIFAS, IMPRIME O
010600*          RESUMO E FECHA. NAO HA REPROCESSAMENTO PARCIAL - SE
010700*          DER ERRO NO MEIO, O CPD RODA O PROGRAMA DE NOVO DO
010800*          COMECO DEPOIS DE CORRIGIR O QUE CAUSOU O PROBLEMA.
010900 100-PRINCIPAL SECTION.
011000     PERFORM 110-ABERTURA-ARQUIVO
011100     PERFORM 300-VERIFICA-TARIFAS
011200     PERFORM 600-ESTATISTICAS
011300     PERFORM 700-ENCERRA-ARQUIVO
011400     STOP RUN.
011500 100-PRINCIPAL-E. EXIT.
011600
011700*--------> SERIE 110 - ABERTURA E VALIDACAO DO ARQUIVO DE TARIFAS
011800*          FILE STATUS 97 (ARQUIVO OPTIONAL VAZIO EM ALGUNS
011900*          COMPILADORES) E TRATADO COMO ABERTURA NORMAL PORQUE O
012000*          RDNTAR PODE CHEGAR SEM LINHA NENHUMA NUM MES EM QUE O
012100*          CADASTRO DE TARIFAS NAO MUDOU - NESSE CASO O PROGRAMA
012200*          SO RODA E TERMINA COM ZERO LINHA LIDA, SEM ACUSAR ERRO.
012300 110-ABERTURA-ARQUIVO SECTION.
012400     OPEN INPUT RDNTAR
012500     IF FS-RDNTAR = 97
012600        MOVE ZEROS TO FS-RDNTAR
012700     END-IF
012800     IF FS-RDNTAR NOT = 0
012900        DISPLAY "================================================="
013000                 UPON CONSOLE
013100        DISPLAY "   ERRO AO ABRIR O ARQUIVO DE TARIFAS (RDNTAR)   "
013200                 UPON CONSOLE
013300        DISPLAY " FILE STATUS : (" FS-RDNTAR ")" UPON CONSOLE
013400        DISPLAY "================================================="
013500                 UPON CONSOLE
013600        MOVE 91 TO RETURN-CODE
013700        STOP RUN
013800     END-IF.
013900 110-ABERTURA-ARQUIVO-E. EXIT.
014000
014100*--------> SERIE 300 - LEITURA SEQUENCIAL E VERIFICACAO DE CADA
014200*          LINHA DA TABELA DE TARIFAS. A PRIMEIRA LEITURA FICA
014300*          AQUI FORA PARA ARMAR O "FIM DE ARQUIVO" ANTES DE ENTRAR
014400*          NO LACO; DAI PRA FRENTE QUEM LE A PROXIMA LINHA E A
014500*          PROPRIA FAIXA 301/302 (VEJA RDN-0210 NO HISTORICO) -
014600*          A CONFERENCIA DE UMA LINHA E A LEITURA DA SEGUINTE
014700*          FICARAM SEPARADAS EM DUAS ROTINAS, COBERTAS NUM SO
014800*          PERFORM...THRU, PARA UM OPERADOR NOVATO CONSEGUIR
014900*          ACOMPANHAR O FLUXO SEM PRECISAR ENTENDER TODA A LOGICA
015000*          DE VALIDACAO DE UMA VEZ SO.
015100 300-VERIFICA-TARIFAS SECTION.
015200     READ RDNTAR
015300          AT END SET WKS-FIM-RDNTAR TO TRUE
015400     END-READ
015500     PERFORM 301-VERIFICA-UMA-TARIFA THRU 302-LE-PROXIMA-TARIFA-E
015600        UNTIL WKS-FIM-RDNTAR.
015700 300-VERIFICA-TARIFAS-E. EXIT.
015800
015900*          301 SO CONFERE A LINHA QUE JA ESTA NA AREA DO RDNTAR;
016000*          NAO MEXE COM LEITURA. ISSO FICOU NA 302, LOGO ABAIXO.
016100 301-VERIFICA-UMA-TARIFA SECTION.
016200     ADD 1 TO WKS-LINHAS-LIDAS
016300     PERFORM 310-VERIFICA-PROGRESSAO
016400     IF WKS-FAIXA-OK
016500        ADD 1 TO WKS-LINHAS-VALIDAS
016600     ELSE
016700        ADD 1 TO WKS-LINHAS-INVALIDAS
016800        PERFORM 320-LISTA-LINHA-INVALIDA
016900     END-IF.
017000 301-VERIFICA-UMA-TARIFA-E. EXIT.
017100
017200*          302 SO BUSCA A PROXIMA LINHA. SE O FILE STATUS VOLTAR
017300*          DIFERENTE DE 00/10 (ERRO DE LEITURA FISICA, FITA OU
017400*          DISCO COM PROBLEMA), A LINHA E DESCARTADA E CONTADA NO
017500*          CONTADOR AVULSO (NIVEL 77) EM VEZ DE SER TRATADA COMO
017600*          FIM DE ARQUIVO NORMAL - ASSIM O OPERADOR DO CPD VE NO
017700*          RESUMO QUE HOUVE PERDA DE LINHA POR OUTRO MOTIVO QUE
017800*          NAO FOI SIMPLESMENTE CHEGAR AO FINAL DO CADASTRO.
017900 302-LE-PROXIMA-TARIFA SECTION.
018000     READ RDNTAR
018100          AT END SET WKS-FIM-RDNTAR TO TRUE
018200     END-READ
018300     IF FS-RDNTAR NOT = 00 AND FS-RDNTAR NOT = 10
018400        ADD 1 TO WKS-LINHAS-EM-ERRO-LEITURA
018500        SET WKS-FIM-RDNTAR TO TRUE
018600     END-IF.
018700 302-LE-PROXIMA-TARIFA-E. EXIT.
018800
018900*--------> SERIE 310 - REGRA DE VALIDACAO: NENHUMA FAIXA PODE SER   040709
019000*          MAIOR QUE A PROXIMA FAIXA NAO-ZERO (FAIXAS ZERADAS,
019100*          OU SEJA NAO USADAS NAQUELA CATEGORIA, SAO IGNORADAS)
019200*          A REGRA NAO EXIGE QUE AS FAIXAS SUBAM ESTRITAMENTE -
019300*          DUAS FAIXAS PODEM TER O MESMO VALOR (RDN-0114) - SO NAO
019400*          PODEM CAIR. O "ULTIMO VALOR NAO-ZERO VISTO" COMECA NA
019500*          FAIXA DE 10 KG, QUE E OBRIGATORIA EM TODA CATEGORIA.
019600 310-VERIFICA-PROGRESSAO SECTION.
019700     SET WKS-FAIXA-OK TO TRUE
019800     MOVE TAR-FAIXA-TABELA(1) TO WKS-VALOR-ANTERIOR
019900     PERFORM 311-COMPARA-PROXIMA-FAIXA
020000        VARYING IDX-FAIXA FROM 2 BY 1 UNTIL IDX-FAIXA > 5.
020100 310-VERIFICA-PROGRESSAO-E. EXIT.
020200
020300*          PARA CADA FAIXA SEGUINTE (20/40/60/100): SE ESTIVER
020400*          ZERADA (CATEGORIA NAO USA AQUELA FAIXA), IGNORA E
020500*          MANTEM O ULTIMO VALOR VISTO; SENAO, COMPARA COM O
020600*          ULTIMO VALOR NAO-ZERO E REPROVA SE TIVER CAIDO.
020700 311-COMPARA-PROXIMA-FAIXA SECTION.
020800     IF TAR-FAIXA-TABELA(IDX-FAIXA) = ZERO
020900        CONTINUE
021000     ELSE
021100        IF TAR-FAIXA-TABELA(IDX-FAIXA) < WKS-VALOR-ANTERIOR
021200           SET WKS-FAIXA-FORA-DE-ORDEM TO TRUE
021300        ELSE
021400           MOVE TAR-FAIXA-TABELA(IDX-FAIXA) TO WKS-VALOR-ANTERIOR
021500        END-IF
021600     END-IF.
021700 311-COMPARA-PROXIMA-FAIXA-E. EXIT.
021800
021900*--------> SERIE 320 - LISTAGEM NO SPOOL DA LINHA REPROVADA
022000*          ESTA E A UNICA SAIDA QUE O PESSOAL DE TARIFACAO VE;
022100*          POR ISSO TRAZ A CHAVE E TODAS AS CINCO FAIXAS, PARA NAO
022200*          PRECISAR ABRIR O CADASTRO PARA ENTENDER ONDE ESTA O
022300*          PROBLEMA.
022400 320-LISTA-LINHA-INVALIDA SECTION.
022500     MOVE TAR-CHAVE-CATEGORIA TO WKS-CATEGORIA-EDIT
022600     DISPLAY "================================================="
022700     DISPLAY "*   FAIXA DE PESO FORA DE PROGRESSAO - REVISAR   *"
022800     DISPLAY "================================================="
022900     DISPLAY "==> CATEGORIA (UF_CATEGORIA) : " WKS-CATEGORIA-EDIT
023000     DISPLAY "==> ATE 10 KG  : " TAR-FAIXA-TABELA(1)
023100     DISPLAY "==> ATE 20 KG  : " TAR-FAIXA-TABELA(2)
023200     DISPLAY "==> ATE 40 KG  : " TAR-FAIXA-TABELA(3)
023300     DISPLAY "==> ATE 60 KG  : " TAR-FAIXA-TABELA(4)
023400     DISPLAY "==> ATE 100 KG : " TAR-FAIXA-TABELA(5)
023500     DISPLAY "=================================================".
023600 320-LISTA-LINHA-INVALIDA-E. EXIT.
023700
023800*--------> SERIE 600 - ESTATISTICAS FINAIS DA VALIDACAO
023900*          RESUMO QUE FECHA O JOB NO SPOOL DE OPERACAO; E A
024000*          PRIMEIRA COISA QUE O OPERADOR DO TURNO DA NOITE OLHA
024100*          PARA DECIDIR SE PODE DEIXAR O LOTE DE FRETES SEGUIR
024200*          PARA O RDNFRT01 OU SE PRECISA CHAMAR A TARIFACAO ANTES.
024300 600-ESTATISTICAS SECTION.
024400     DISPLAY "**********************************************"
024500             UPON CONSOLE
024600     DISPLAY "*   ESTATISTICAS - VALIDACAO DE TARIFAS       *"
024700             UPON CONSOLE
024800     DISPLAY "**********************************************"
024900             UPON CONSOLE
025000     DISPLAY "  LINHAS LIDAS       TOTAL : " WKS-LINHAS-LIDAS
025100             UPON CONSOLE
025200     DISPLAY "  LINHAS VALIDAS     TOTAL : " WKS-LINHAS-VALIDAS
025300             UPON CONSOLE
025400     DISPLAY "  LINHAS INVALIDAS   TOTAL : " WKS-LINHAS-INVALIDAS
025500             UPON CONSOLE
025600     DISPLAY "  LINHAS EM ERRO DE LEITURA : " WKS-LINHAS-EM-ERRO-LEITURA
025700             UPON CONSOLE
025800     DISPLAY "**********************************************"
025900             UPON CONSOLE.
026000 600-ESTATISTICAS-E. EXIT.
026100
026200*--------> SERIE 700 - ENCERRAMENTO DO ARQUIVO
026300 700-ENCERRA-ARQUIVO SECTION.
026400     CLOSE RDNTAR.
026500 700-ENCERRA-ARQUIVO-E. EXIT.
