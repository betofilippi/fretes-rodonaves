000100******************************************************************
000200*                  COPY RDNCID - TABELA DE CIDADES               *
000300*------------------------------------------------------------------
000400* LAYOUT DO ARQUIVO RDNCID (PS, 130 BYTES), CHAVE UF + NOME DA   *
000500* CIDADE. GERADO PELO RDNCAT01 (CLASSIFICADOR DE CIDADES) E      *
000600* CARREGADO PELO RDNFRT01 NA ROTINA 230-CARREGA-CIDADES, ONDE E  *
000700* PESQUISADO POR SEARCH ALL.                                     *
000800*------------------------------------------------------------------
000900* 1995-03-14 JPM CHAMADO RDN-0101 - LAYOUT INICIAL               *
001000* 1997-08-11 JPM CHAMADO RDN-0119 - INCLUIDOS TDA/TRT E JANELA   *
001100*            DE ENTREGA POR CIDADE                               *
001200******************************************************************
001300 01  REG-RDNCID.
001400     05 CID-UF                     PIC X(02).
001500     05 CID-NOME                   PIC X(30).
001600     05 CID-CATEGORIA              PIC X(20).
001700     05 CID-TEM-TDA                PIC X(01).
001800        88 CID-COM-TDA                       VALUE 'Y'.
001900        88 CID-SEM-TDA                       VALUE 'N'.
002000     05 CID-TIPO-TDA               PIC X(10).
002100        88 CID-TDA-E-FIXO                    VALUE 'FIXO'.
002200        88 CID-TDA-E-PERCENTUAL              VALUE 'PERCENTUAL'.
002300     05 CID-VALOR-TDA              PIC 9(05)V9(05).
002400     05 CID-TEM-TRT                PIC X(01).
002500        88 CID-COM-TRT                       VALUE 'Y'.
002600        88 CID-SEM-TRT                       VALUE 'N'.
002700     05 CID-TIPO-TRT               PIC X(10).
002800        88 CID-TRT-E-FIXO                    VALUE 'FIXO'.
002900        88 CID-TRT-E-PERCENTUAL              VALUE 'PERCENTUAL'.
003000     05 CID-VALOR-TRT              PIC 9(05)V9(05).
003100     05 CID-PRAZO-MINIMO-DIAS      PIC 9(03).
003200     05 CID-PRAZO-MAXIMO-DIAS      PIC 9(03).
003300     05 CID-TIPO-TRANSPORTE        PIC X(10).
003400        88 CID-TRANSP-RODOVIARIO             VALUE 'RODOVIARIO'.
003500        88 CID-TRANSP-FLUVIAL                VALUE 'FLUVIAL'.
003600        88 CID-TRANSP-AEREO                  VALUE 'AEREO'.
003700     05 FILLER                     PIC X(20).
003800*-----------------------------------------------------------------
003900*   REDEFINICAO - CHAVE COMBINADA UF+CIDADE PARA O SEARCH ALL
004000*-----------------------------------------------------------------
004100 01  CID-CHAVE-R REDEFINES REG-RDNCID.
004200     05 CID-CHAVE-BUSCA            PIC X(32).
004300     05 FILLER                     PIC X(98).
