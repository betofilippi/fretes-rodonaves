000100******************************************************************
000200*                 COPY RDNCOR - TABELA DE CORREDORES             *
000300*------------------------------------------------------------------
000400* LAYOUT DO ARQUIVO RDNCOR (PS, 40 BYTES) - CORREDORES ESPECIAIS *
000500* DE TRANSPORTE (POUCOS REGISTROS). CARREGADO EM WKS-TABELA-     *
000600* CORREDOR NA ROTINA 240-CARREGA-CORREDORES E PESQUISADO POR     *
000700* SEARCH ALL QUANDO O PEDIDO TRAZ UM CORREDOR NA CHAVE DE DESTINO.*
000800*------------------------------------------------------------------
000900* 1995-03-14 JPM CHAMADO RDN-0101 - LAYOUT INICIAL               *
001000******************************************************************
001100 01  REG-RDNCOR.
001200     05 COR-CODIGO                 PIC X(06).
001300     05 COR-FATOR                  PIC 9V9(03).
001400     05 COR-QTDE-PRACAS-PEDAGIO    PIC 9(02).
001500     05 COR-PCT-FVALOR-SUBSTITUTO  PIC 9V9(05).
001600     05 FILLER                     PIC X(22).
