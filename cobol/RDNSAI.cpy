000100******************************************************************
000200*               COPY RDNSAI - SAIDA DE COTACAO (RDNOUT)          *
000300*------------------------------------------------------------------
000400* LAYOUT DO ARQUIVO RDNOUT (PS, 200 BYTES) - UM REGISTRO DE      *
000500* RESULTADO POR PEDIDO DE COTACAO, GRAVADO PELA ROTINA           *
000600* 370-GRAVA-COTACAO DE RDNFRT01 APOS O CALCULO COMPLETO (OU APOS *
000700* REJEICAO POR CIDADE/TARIFA NAO ENCONTRADA - WKS-STATUS <> 'OK').*
000800*------------------------------------------------------------------
000900* 1995-03-14 JPM CHAMADO RDN-0101 - LAYOUT INICIAL               *
001000* 1999-02-20 LFC CHAMADO RDN-0147 - INCLUIDOS TDA/TRT/PRAZO E    *
001100*            TOTAL COM EMBALAGEM SEPARADOS DO TOTAL BASE         *
001200******************************************************************
001300 01  REG-RDNSAI.
001400     05 SAI-IDENTIFICADOR          PIC X(08).
001500     05 SAI-PESO-CUBADO-KG         PIC 9(05)V99.
001600     05 SAI-PESO-TAXADO-KG         PIC 9(05).
001700     05 SAI-BASE-FAIXA             PIC 9(07)V99.
001800     05 SAI-VALOR-EXCEDENTE        PIC 9(07)V99.
001900     05 SAI-PEDAGIO                PIC 9(05)V99.
002000     05 SAI-FVALOR                 PIC 9(07)V99.
002100     05 SAI-GRIS                   PIC 9(07)V99.
002200     05 SAI-ICMS                   PIC 9(07)V99.
002300     05 SAI-TDA                    PIC 9(07)V99.
002400     05 SAI-TRT                    PIC 9(07)V99.
002500     05 SAI-TOTAL                  PIC 9(09)V99.
002600     05 SAI-EMBALAGEM              PIC 9(05)V99.
002700     05 SAI-TOTAL-COM-EMBALAGEM    PIC 9(09)V99.
002800     05 SAI-PRAZO-MINIMO-DIAS      PIC 9(03).
002900     05 SAI-PRAZO-MAXIMO-DIAS      PIC 9(03).
003000     05 SAI-STATUS                 PIC X(02).
003100        88 SAI-STATUS-OK                     VALUE 'OK'.
003200        88 SAI-STATUS-CIDADE-NAO-ACHADA      VALUE 'CN'.
003300        88 SAI-STATUS-TARIFA-NAO-ACHADA      VALUE 'TN'.
003400     05 FILLER                     PIC X(73).
003500*-----------------------------------------------------------------
003600*   REDEFINICAO - VISAO DO TOTAL GERAL COMO GRUPO DE DUAS PARCELAS
003700*   (BASE+EXCEDENTE) PARA CONFERENCIA NA IMPRESSAO DO RELATORIO
003800*-----------------------------------------------------------------
003900 01  SAI-FAIXA-R REDEFINES REG-RDNSAI.
004000     05 FILLER                     PIC X(20).
004100     05 SAI-R-BASE-FAIXA           PIC 9(07)V99.
004200     05 SAI-R-VALOR-EXCEDENTE      PIC 9(07)V99.
004300     05 FILLER                     PIC X(162).
