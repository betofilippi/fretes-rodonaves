000100******************************************************************
000200*            COPY RDNCBR - CIDADE BRUTA (ENTRADA DO RDNCAT01)    *
000300*------------------------------------------------------------------
000400* LAYOUT DO ARQUIVO RDNCBR (PS, 60 BYTES) - CIDADE AINDA SEM     *
000500* CATEGORIA, NA FORMA COMO CHEGA DO CADASTRO. LIDO PELO RDNCAT01 *
000600* NA ROTINA 201-PROCESSA-UMA-CIDADE E CLASSIFICADO EM 210-CLAS-  *
000700* SIFICA-CIDADE, QUE GRAVA O REG-RDNCID CORRESPONDENTE.          *
000800*------------------------------------------------------------------
000900* 1995-03-14 JPM CHAMADO RDN-0101 - LAYOUT INICIAL               *
001000******************************************************************
001100 01  REG-RDNCBR.
001200     05 CBR-UF                     PIC X(02).
001300     05 CBR-NOME                   PIC X(30).
001400     05 CBR-OBSERVACAO             PIC X(20).
001500     05 FILLER                     PIC X(08).
001600*-----------------------------------------------------------------
001700*   REDEFINICAO - NOME DA CIDADE COMO VETOR DE CARACTERES, USADA
001800*   PELA ROTINA 205-REMOVE-ACENTOS PARA NORMALIZAR LETRA A LETRA
001900*-----------------------------------------------------------------
002000 01  CBR-NOME-R REDEFINES REG-RDNCBR.
002100     05 FILLER                     PIC X(02).
002200     05 CBR-NOME-POSICAO OCCURS 30 TIMES
002300                                   PIC X(01).
002400     05 FILLER                     PIC X(28).
