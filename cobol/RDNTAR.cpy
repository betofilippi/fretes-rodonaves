000100******************************************************************
000200*                  COPY RDNTAR - TABELA DE TARIFAS               *
000300*------------------------------------------------------------------
000400* LAYOUT DO ARQUIVO RDNTAR (PS, 100 BYTES), CHAVE CATEGORY-KEY   *
000500* (UF_CATEGORIA). CARREGADO INTEIRO EM WKS-TABELA-TARIFA NA      *
000600* ROTINA 210-CARREGA-TARIFAS E PESQUISADO POR SEARCH ALL.        *
000700*------------------------------------------------------------------
000800* 1995-03-14 JPM CHAMADO RDN-0101 - LAYOUT INICIAL               *
000900* 2001-05-17 LFC CHAMADO RDN-0158 - TETOS REGIONAIS GRIS/FVALOR  *
001000*            /ICMS POR LINHA DE TARIFA (CHAMADO NORTE)           *
001100* 2004-07-09 MSA CHAMADO RDN-0166 - REDEFINICAO DAS FAIXAS COMO  *
001200*            TABELA, PARA O NOVO VALIDADOR DE PROGRESSAO         *
001300******************************************************************
001400 01  REG-RDNTAR.
001500     05 TAR-CHAVE-CATEGORIA        PIC X(25).
001600     05 TAR-FAIXAS.
001700        10 TAR-ATE-10-KG           PIC 9(05)V99.
001800        10 TAR-ATE-20-KG           PIC 9(05)V99.
001900        10 TAR-ATE-40-KG           PIC 9(05)V99.
002000        10 TAR-ATE-60-KG           PIC 9(05)V99.
002100        10 TAR-ATE-100-KG          PIC 9(05)V99.
002200     05 TAR-EXCEDENTE-KG           PIC 9(03)V99.
002300     05 TAR-PCT-GRIS-ESPECIAL      PIC 9V9(05).
002400     05 TAR-PCT-FVALOR-ESPECIAL    PIC 9V9(05).
002500     05 TAR-PCT-ICMS-ESPECIAL      PIC 9V9(05).
002600     05 FILLER                     PIC X(17).
002700*-----------------------------------------------------------------
002800*   REDEFINICAO - DECOMPOE A CHAVE EM UF + CATEGORIA DE DESTINO
002900*-----------------------------------------------------------------
003000 01  TAR-CHAVE-R REDEFINES REG-RDNTAR.
003100     05 TAR-UF                     PIC X(02).
003200     05 FILLER                     PIC X(01).
003300     05 TAR-CATEGORIA              PIC X(22).
003400     05 FILLER                     PIC X(75).
003500*-----------------------------------------------------------------
003600*   REDEFINICAO - AS 5 FAIXAS DE PESO COMO TABELA, USADA PELO
003700*   VALIDADOR DE PROGRESSAO DE FAIXAS (RDNVAL01, RDN-0166)
003800*-----------------------------------------------------------------
003900 01  TAR-FAIXAS-R REDEFINES REG-RDNTAR.
004000     05 FILLER                     PIC X(25).
004100     05 TAR-FAIXA-TABELA OCCURS 5 TIMES
004200                          INDEXED BY IDX-FAIXA PIC 9(05)V99.
004300     05 FILLER                     PIC X(40).
